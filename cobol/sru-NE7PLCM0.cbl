000100******************************************************************
000200*                                                                *
000300*          I D E N T I F I C A T I O N  D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7PLCM0.
000800 AUTHOR. GUILLERMO FORRICH.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 09/17/1992.
001100 DATE-COMPILED. 02/19/2024.
001200 SECURITY. CONFIDENTIAL.
001300******************************************************************
001400* PROGRAM NAME:    NE7PLCM0.                                     *
001500* ORIGINAL AUTHOR:  GUILLERMO FORRICH.                           *
001600*                                                                *
001700* DESCRIPCION:  MAQUINA DE ESTADOS DEL CICLO DE VIDA DE          *
001800*               PROMOCION DE UN EVENTO DE PARCHEO (SIETE         *
001900*               ESTADOS, UN SOLO PASO POR LLAMADA, CON GUARDAS   *
002000*               DE EVIDENCIA DE DEV Y REGLA DE CIERRE UNICO      *
002100*               DESDE PROD_PATCHED).  ES INVOCADA POR NE7PEVR0   *
002200*               PARA INTENTAR EL AVANCE NOCTURNO DE CADA EVENTO. *
002300*                                                                *
002400* MANTENIMIENTO                                                  *
002500* FECHA       AUTOR         REQUERIMIENTO                        *
002600* ----------  ------------  ----------------------------------- *
002700* 02/19/2024  G.FORRICH     VERSION INICIAL. ALTA DE LA MAQUINA  *
002800*                           DE ESTADOS PARA EL TRACKER NE7P.     *
002900* 07/08/2024  G.FORRICH     UN CODIGO DE ESTADO DESCONOCIDO O EN *
003000*                           BLANCO SE TRATA COMO SI FUERA        *
003100*                           DEV_EVIDENCE_CAPTURED (NEP-1120).    *
003200* 12/02/2024  L.OYARZUN     MENSAJE ESPECIFICO PARA EL CIERRE    *
003300*                           FUERA DE PROD_PATCHED (NEP-1301).    *
003320* 06/11/2025  L.OYARZUN     QUITADO EL INTERRUPTOR DE PRUEBA, YA *
003340*                           NO SE USA.  AGREGADA VALIDACION DE   *
003360*                           FORMATO DEL ESTADO SIGUIENTE         *
003380*                           PERMITIDO (NEP-1420).                *
003400******************************************************************
003500******************************************************************
003600*                                                                *
003700*             E N V I R O N M E N T   D I V I S I O N            *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004600******************************************************************
004700*                                                                *
004800*                      D A T A   D I V I S I O N                 *
004900*                                                                *
005000******************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*                    DEFINICION DE CONSTANTES                    *
005500******************************************************************
005600 01  CT-CONSTANTES.
005700     05  CT-RUTINA                      PIC X(08) VALUE 'NE7PLCM0'.
005800     05  CT-ST-DEV-EVID          PIC X(22) VALUE
005900         'DEV_EVIDENCE_CAPTURED '.
006000     05  CT-ST-DEV-VERIFIED      PIC X(22) VALUE
006100         'DEV_VERIFIED          '.
006200     05  CT-ST-STAGE-CR-RDY      PIC X(22) VALUE
006300         'STAGE_CR_READY        '.
006400     05  CT-ST-STAGE-PATCHED     PIC X(22) VALUE
006500         'STAGE_PATCHED         '.
006600     05  CT-ST-PROD-CR-RDY       PIC X(22) VALUE
006700         'PROD_CR_READY         '.
006800     05  CT-ST-PROD-PATCHED      PIC X(22) VALUE
006900         'PROD_PATCHED          '.
007000     05  CT-ST-CLOSED            PIC X(22) VALUE
007100         'CLOSED                '.
007200 01  CT-MENSAJES.
007300     05  CT-MSG-CANNOT-CLOSE    PIC X(60) VALUE
007400         'Cannot close patch event unless PROD is patched.'.
007500     05  CT-MSG-APPLIED         PIC X(20) VALUE
007600         'Transition applied.'.
007700******************************************************************
007800*                     DEFINICION DE VARIABLES                    *
007900******************************************************************
008000 01  SW-SWITCHES.
008100     05  SW-GUARDA-REQUERIDA            PIC X(01) VALUE 'N'.
008200         88  SW-88-GUARDA-SI                  VALUE 'Y'.
008300         88  SW-88-GUARDA-NO                  VALUE 'N'.
008400     05  FILLER                         PIC X(01) VALUE SPACE.
008500
008600 01  WS-ESTADO-NORMALIZADO          PIC X(22).
008700 01  WS-ESTADO-NORMALIZADO-R REDEFINES WS-ESTADO-NORMALIZADO.
008800     05  WS-ESTNORM-PREFIX8         PIC X(08).
008900     05  WS-ESTNORM-SUFIJO14        PIC X(14).
009000
009100 01  WS-SIGUIENTE-PERMITIDO         PIC X(22) VALUE SPACES.
009200 01  WS-SIGUIENTE-PERMITIDO-R REDEFINES WS-SIGUIENTE-PERMITIDO.
009300     05  WS-SIGPERM-PREFIX8         PIC X(08).
009400     05  WS-SIGPERM-SUFIJO14        PIC X(14).
009500
009600 01  WS-ESTADO-DESTINO              PIC X(22).
009700 01  WS-ESTADO-DESTINO-R REDEFINES WS-ESTADO-DESTINO.
009800     05  WS-ESTDEST-PREFIX8         PIC X(08).
009900     05  WS-ESTDEST-SUFIJO14        PIC X(14).
010200******************************************************************
010300*                                                                *
010400*                      L I N K A G E   S E C T I O N             *
010500*                                                                *
010600******************************************************************
010700 LINKAGE SECTION.
010800 01  LK-CURRENT-STATE                   PIC X(22).
010900 01  LK-DEV-EVIDENCE                    PIC X(01).
011000 01  LK-TARGET-STATE                    PIC X(22).
011100 01  LK-NEW-STATE                       PIC X(22).
011200 01  LK-SUCCESS-FLAG                    PIC X(01).
011300     88  LK-88-SUCCESS-YES                   VALUE 'Y'.
011400     88  LK-88-SUCCESS-NO                    VALUE 'N'.
011500 01  LK-MESSAGE                         PIC X(60).
011600******************************************************************
011700*                                                                *
011800*              P R O C E D U R E   D I V I S I O N               *
011900*                                                                *
012000******************************************************************
012100 PROCEDURE DIVISION USING LK-CURRENT-STATE LK-DEV-EVIDENCE
012200                          LK-TARGET-STATE LK-NEW-STATE
012300                          LK-SUCCESS-FLAG LK-MESSAGE.
012400******************************************************************
012500*                        0000-MAINLINE                           *
012600******************************************************************
012700 0000-MAINLINE.
012800
012900     PERFORM 1000-INICIO
013000        THRU 1000-INICIO-EXIT
013100
013200     PERFORM 2000-VALIDATE-TRANSITION
013300        THRU 2000-VALIDATE-TRANSITION-EXIT
013400
013500     PERFORM 3000-FIN.
013600******************************************************************
013700*                           1000-INICIO                          *
013800*  UN CODIGO DE ESTADO ACTUAL DESCONOCIDO O EN BLANCO SE TRATA    *
013900*  COMO SI FUERA DEV_EVIDENCE_CAPTURED.                          *
014000******************************************************************
014100 1000-INICIO.
014200
014300     MOVE SPACES TO LK-NEW-STATE
014400     MOVE 'N' TO LK-SUCCESS-FLAG
014500     MOVE SPACES TO LK-MESSAGE
014600     MOVE SPACES TO WS-SIGUIENTE-PERMITIDO
014700     MOVE 'N' TO SW-GUARDA-REQUERIDA
014800
014900     MOVE LK-CURRENT-STATE TO WS-ESTADO-NORMALIZADO
015000
015100     EVALUATE WS-ESTADO-NORMALIZADO
015200        WHEN CT-ST-DEV-EVID
015300        WHEN CT-ST-DEV-VERIFIED
015400        WHEN CT-ST-STAGE-CR-RDY
015500        WHEN CT-ST-STAGE-PATCHED
015600        WHEN CT-ST-PROD-CR-RDY
015700        WHEN CT-ST-PROD-PATCHED
015800        WHEN CT-ST-CLOSED
015900           CONTINUE
016000        WHEN OTHER
016100           MOVE CT-ST-DEV-EVID TO WS-ESTADO-NORMALIZADO
016200     END-EVALUATE.
016300
016400 1000-INICIO-EXIT.
016500     EXIT.
016600******************************************************************
016700*                 2000-VALIDATE-TRANSITION                       *
016800*  U3 - LA PETICION DE CIERRE (CLOSED) SOLO SE ACEPTA DESDE       *
016900*  PROD_PATCHED, CON MENSAJE ESPECIFICO EN CUALQUIER OTRO CASO.   *
017000*  TODA OTRA TRANSICION SE VALIDA CONTRA LA TABLA DE UN SOLO      *
017100*  PASO (SIN SALTAR ESTADOS).                                     *
017200******************************************************************
017300 2000-VALIDATE-TRANSITION.
017400
017500     IF LK-TARGET-STATE EQUAL CT-ST-CLOSED
017600        IF WS-ESTADO-NORMALIZADO EQUAL CT-ST-PROD-PATCHED
017700           PERFORM 2900-ACCEPT-TRANSITION
017800              THRU 2900-ACCEPT-TRANSITION-EXIT
017900        ELSE
018000           MOVE 'N' TO LK-SUCCESS-FLAG
018100           MOVE CT-MSG-CANNOT-CLOSE TO LK-MESSAGE
018200        END-IF
018300     ELSE
018400        PERFORM 2100-LOOKUP-NEXT-STATE
018500           THRU 2100-LOOKUP-NEXT-STATE-EXIT
018520        IF WS-SIGUIENTE-PERMITIDO NOT EQUAL SPACES
018540              AND WS-SIGPERM-PREFIX8 EQUAL SPACES
018560           DISPLAY 'NE7PLCM0 - ESTADO SIGUIENTE PERMITIDO CON '
018580              'FORMATO INESPERADO: ' WS-SIGUIENTE-PERMITIDO
018590        END-IF
018600        IF LK-TARGET-STATE EQUAL WS-SIGUIENTE-PERMITIDO
018700           AND WS-SIGUIENTE-PERMITIDO NOT EQUAL SPACES
018800           IF SW-88-GUARDA-NO
018900              PERFORM 2900-ACCEPT-TRANSITION
019000                 THRU 2900-ACCEPT-TRANSITION-EXIT
019100           ELSE
019200              IF LK-DEV-EVIDENCE EQUAL 'Y'
019300                 PERFORM 2900-ACCEPT-TRANSITION
019400                    THRU 2900-ACCEPT-TRANSITION-EXIT
019500              ELSE
019600                 PERFORM 2800-REJECT-TRANSITION
019700                    THRU 2800-REJECT-TRANSITION-EXIT
019800              END-IF
019900           END-IF
020000        ELSE
020100           PERFORM 2800-REJECT-TRANSITION
020200              THRU 2800-REJECT-TRANSITION-EXIT
020300        END-IF
020400     END-IF.
020500
020600 2000-VALIDATE-TRANSITION-EXIT.
020700     EXIT.
020800******************************************************************
020900*                 2100-LOOKUP-NEXT-STATE                         *
021000*  U3 - EXACTAMENTE UN DESTINO PERMITIDO POR ESTADO (VACIO SI     *
021050*  NINGUNO), SEGUN LA TABLA DEL ESTADO NORMAL.                    *
021100******************************************************************
021200 2100-LOOKUP-NEXT-STATE.
021300
021400     EVALUATE WS-ESTADO-NORMALIZADO
021500        WHEN CT-ST-DEV-EVID
021600           MOVE CT-ST-DEV-VERIFIED  TO WS-SIGUIENTE-PERMITIDO
021700           MOVE 'N' TO SW-GUARDA-REQUERIDA
021800        WHEN CT-ST-DEV-VERIFIED
021900           MOVE CT-ST-STAGE-CR-RDY  TO WS-SIGUIENTE-PERMITIDO
022000           MOVE 'Y' TO SW-GUARDA-REQUERIDA
022100        WHEN CT-ST-STAGE-CR-RDY
022200           MOVE CT-ST-STAGE-PATCHED TO WS-SIGUIENTE-PERMITIDO
022300           MOVE 'Y' TO SW-GUARDA-REQUERIDA
022400        WHEN CT-ST-STAGE-PATCHED
022500           MOVE CT-ST-PROD-CR-RDY   TO WS-SIGUIENTE-PERMITIDO
022600           MOVE 'Y' TO SW-GUARDA-REQUERIDA
022700        WHEN CT-ST-PROD-CR-RDY
022800           MOVE CT-ST-PROD-PATCHED  TO WS-SIGUIENTE-PERMITIDO
022900           MOVE 'Y' TO SW-GUARDA-REQUERIDA
023000        WHEN CT-ST-PROD-PATCHED
023100           MOVE SPACES TO WS-SIGUIENTE-PERMITIDO
023200           MOVE 'N' TO SW-GUARDA-REQUERIDA
023300        WHEN CT-ST-CLOSED
023400           MOVE SPACES TO WS-SIGUIENTE-PERMITIDO
023500           MOVE 'N' TO SW-GUARDA-REQUERIDA
023600     END-EVALUATE.
023700
023800 2100-LOOKUP-NEXT-STATE-EXIT.
023900     EXIT.
024000******************************************************************
024100*                 2800-REJECT-TRANSITION                         *
024200******************************************************************
024300 2800-REJECT-TRANSITION.
024400
024500     MOVE 'N' TO LK-SUCCESS-FLAG
024600     MOVE LK-TARGET-STATE TO WS-ESTADO-DESTINO
024700     STRING 'Transition from ' DELIMITED BY SIZE
024800            WS-ESTNORM-PREFIX8  DELIMITED BY SPACE
024900            WS-ESTNORM-SUFIJO14 DELIMITED BY SPACE
025000            ' to '              DELIMITED BY SIZE
025100            WS-ESTDEST-PREFIX8  DELIMITED BY SPACE
025200            WS-ESTDEST-SUFIJO14 DELIMITED BY SPACE
025300            ' is not allowed.'  DELIMITED BY SIZE
025320       INTO LK-MESSAGE.
025340
025400 2800-REJECT-TRANSITION-EXIT.
025500     EXIT.
025600******************************************************************
025700*                 2900-ACCEPT-TRANSITION                         *
025800******************************************************************
025900 2900-ACCEPT-TRANSITION.
026000
026100     MOVE LK-TARGET-STATE TO LK-NEW-STATE
026200     MOVE 'Y' TO LK-SUCCESS-FLAG
026300     MOVE CT-MSG-APPLIED TO LK-MESSAGE.
026400
026500 2900-ACCEPT-TRANSITION-EXIT.
026600     EXIT.
026700******************************************************************
026800*                             3000-FIN                           *
026900******************************************************************
027000 3000-FIN.
027100
027200     DISPLAY 'NE7PLCM0 - RESULTADO: ' LK-SUCCESS-FLAG
027300        ' ' LK-MESSAGE
027600
027700     GOBACK.
