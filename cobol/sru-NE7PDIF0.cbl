000100******************************************************************
000200*                                                                *
000300*          I D E N T I F I C A T I O N  D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7PDIF0.
000800 AUTHOR. GUILLERMO FORRICH.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 05/02/1983.
001100 DATE-COMPILED. 02/14/2024.
001200 SECURITY. CONFIDENTIAL.
001300******************************************************************
001400* PROGRAM NAME:    NE7PDIF0.                                     *
001500* ORIGINAL AUTHOR:  GUILLERMO FORRICH.                           *
001600*                                                                *
001700* DESCRIPCION:  MOTOR DE DIFERENCIAS DE VULNERABILIDADES.        *
001800*               RECIBE LAS TABLAS BEFORE Y AFTER DE UN EVENTO    *
001900*               DE PARCHEO Y DEVUELVE EL SUBCONJUNTO CORREGIDO   *
002000*               (PRESENTE EN BEFORE, AUSENTE EN AFTER) JUNTO CON *
002100*               EL CONTEO POR SEVERIDAD.  ES INVOCADO POR        *
002200*               NE7PEVR0 UNA VEZ POR CADA EVENTO DE PARCHEO.     *
002300*                                                                *
002400* MANTENIMIENTO                                                  *
002500* FECHA       AUTOR         REQUERIMIENTO                        *
002600* ----------  ------------  ----------------------------------- *
002700* 02/14/2024  G.FORRICH     VERSION INICIAL. ALTA DEL MOTOR DE   *
002800*                           DIFERENCIAS PARA EL TRACKER NE7P.    *
002900* 05/30/2024  G.FORRICH     LA IDENTIDAD DE UNA VULNERABILIDAD   *
003000*                           ES SOLO EL ID SINTETICO (NEP-0931).  *
003100* 09/11/2024  L.OYARZUN     TABLAS AMPLIADAS DE 20 A 40 PARA     *
003200*                           SOPORTAR CORRIDAS DE PRUEBA MAS      *
003300*                           GRANDES (NEP-1201).                  *
003400* 01/06/2025  L.OYARZUN     AJUSTE Y2K - CAMPOS DE ANIO A 4      *
003500*                           DIGITOS EN LOS COPYBOOKS DE ORIGEN   *
003600*                           (NO AFECTA A ESTA RUTINA)  (NEP-1355)*
003620* 06/11/2025  L.OYARZUN     QUITADO EL INTERRUPTOR DE PRUEBA, YA *
003640*                           NO SE USA.  AGREGADA VALIDACION DE   *
003660*                           FORMATO DEL ID EN SU LUGAR           *
003680*                           (NEP-1420).                          *
003700******************************************************************
003800******************************************************************
003900*                                                                *
004000*             E N V I R O N M E N T   D I V I S I O N            *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004900******************************************************************
005000*                                                                *
005100*                      D A T A   D I V I S I O N                 *
005200*                                                                *
005300******************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*                    DEFINICION DE CONSTANTES                    *
005800******************************************************************
005900 01  CT-CONSTANTES.
006000     05  CT-RUTINA                      PIC X(08) VALUE 'NE7PDIF0'.
006100     05  CT-POS-SYN-ID                  PIC 9(03) COMP VALUE 12.
006200     05  CT-LEN-SYN-ID                  PIC 9(03) COMP VALUE 14.
006300     05  CT-POS-SEVERITY                PIC 9(03) COMP VALUE 50.
006400     05  CT-LEN-SEVERITY                PIC 9(03) COMP VALUE 8.
006500******************************************************************
006600*                    DEFINICION DE CONTADORES                    *
006700******************************************************************
006800 77  WS-BI                              PIC 9(05) COMP VALUE 0.
006900 77  WS-AI                              PIC 9(05) COMP VALUE 0.
007000 77  WS-FI                              PIC 9(05) COMP VALUE 0.
007100******************************************************************
007200*                     DEFINICION DE VARIABLES                    *
007300******************************************************************
007400 01  SW-SWITCHES.
007500     05  SW-ENCONTRADO                  PIC X(01) VALUE 'N'.
007600         88  SW-88-ENCONTRADO-SI              VALUE 'Y'.
007700         88  SW-88-ENCONTRADO-NO              VALUE 'N'.
007750     05  FILLER                         PIC X(01) VALUE SPACE.
007800
007900 01  WS-CLAVE-BEFORE.
008000     05  WS-CLAVE-BEFORE-ID             PIC X(14).
008100 01  WS-CLAVE-BEFORE-R REDEFINES WS-CLAVE-BEFORE.
008200     05  WS-CLAVE-BEFORE-PREF           PIC X(05).
008300     05  WS-CLAVE-BEFORE-SEQ            PIC X(04).
008400     05  WS-CLAVE-BEFORE-DASH           PIC X(01).
008500     05  WS-CLAVE-BEFORE-IDX            PIC X(04).
008550 01  WS-CLAVE-BEFORE-NUM REDEFINES WS-CLAVE-BEFORE.
008560     05  FILLER                         PIC X(05).
008570     05  WS-CLAVE-BEFORE-SEQ-N          PIC 9(04).
008580     05  FILLER                         PIC X(05).
008600
008700 01  WS-SEVERIDAD.
008800     05  WS-SEVERIDAD-VALOR             PIC X(08).
008900 01  WS-SEVERIDAD-R REDEFINES WS-SEVERIDAD.
009000     05  WS-SEVERIDAD-LETRA             PIC X(01).
009100     05  FILLER                         PIC X(07).
009200
009300******************************************************************
009900*                                                                *
010000*                      L I N K A G E   S E C T I O N             *
010100*                                                                *
010200******************************************************************
010300 LINKAGE SECTION.
010400 01  LK-BEFORE-COUNT                    PIC 9(05) COMP.
010500 01  LK-BEFORE-TABLE.
010600     05  LK-BEFORE-ENTRY                PIC X(137) OCCURS 40 TIMES.
010650     05  FILLER                         PIC X(01).
010700 01  LK-AFTER-COUNT                     PIC 9(05) COMP.
010800 01  LK-AFTER-TABLE.
010900     05  LK-AFTER-ENTRY                 PIC X(137) OCCURS 40 TIMES.
010950     05  FILLER                         PIC X(01).
011000 01  LK-FIXED-COUNT                     PIC 9(05) COMP.
011100 01  LK-FIXED-TABLE.
011200     05  LK-FIXED-ENTRY                 PIC X(137) OCCURS 40 TIMES.
011250     05  FILLER                         PIC X(01).
011300 01  LK-SEVERITY-COUNTS.
011400     COPY NE7PCNT0.
011500******************************************************************
011600*                                                                *
011700*              P R O C E D U R E   D I V I S I O N               *
011800*                                                                *
011900******************************************************************
012000 PROCEDURE DIVISION USING LK-BEFORE-COUNT LK-BEFORE-TABLE
012100                          LK-AFTER-COUNT LK-AFTER-TABLE
012200                          LK-FIXED-COUNT LK-FIXED-TABLE
012300                          LK-SEVERITY-COUNTS.
012400******************************************************************
012500*                        0000-MAINLINE                           *
012600******************************************************************
012700 0000-MAINLINE.
012800
012900     PERFORM 1000-INICIO
013000        THRU 1000-INICIO-EXIT
013100
013200     PERFORM 2000-SPLIT-SNAPSHOTS
013300        THRU 2000-SPLIT-SNAPSHOTS-EXIT
013400
013500     PERFORM 3000-FIN.
013600******************************************************************
013700*                           1000-INICIO                          *
013800******************************************************************
013900 1000-INICIO.
014000
014100     MOVE ZEROS TO LK-FIXED-COUNT
014200     MOVE ZEROS TO NE7PCNT0-FLAT OF LK-SEVERITY-COUNTS.
014400
014500 1000-INICIO-EXIT.
014600     EXIT.
014700******************************************************************
014800*                    2000-SPLIT-SNAPSHOTS                        *
014900*  U1 - PASO 1: LAS TABLAS DE ENTRADA YA VIENEN SEPARADAS POR EL  *
015000*  LLAMADOR SEGUN VU-SNAPSHOT-TYPE (NE7PEVR0 2200).  AQUI SOLO SE *
015100*  RECORRE EL CONJUNTO BEFORE, EN EL ORDEN DE ENTRADA, BUSCANDO   *
015200*  CADA ID SINTETICO EN EL CONJUNTO AFTER.                       *
015300******************************************************************
015400 2000-SPLIT-SNAPSHOTS.
015500
015600     PERFORM 2100-BUILD-FIXED-SET
015700        THRU 2100-BUILD-FIXED-SET-EXIT
015800        VARYING WS-BI FROM 1 BY 1
015900        UNTIL WS-BI > LK-BEFORE-COUNT.
016100
016200 2000-SPLIT-SNAPSHOTS-EXIT.
016300     EXIT.
016400******************************************************************
016500*                    2100-BUILD-FIXED-SET                        *
016600*  U1 - PASO 2: FIXED = TODO BEFORE CUYO ID SINTETICO NO APARECE  *
016700*  ENTRE LOS ID SINTETICOS DE AFTER.  LAS VULNERABILIDADES QUE    *
016800*  SOLO EXISTEN EN AFTER SE IGNORAN (NO HAY SALIDA DE "NUEVAS").  *
016900******************************************************************
017000 2100-BUILD-FIXED-SET.
017100
017200     MOVE LK-BEFORE-ENTRY (WS-BI) (CT-POS-SYN-ID : CT-LEN-SYN-ID)
017300       TO WS-CLAVE-BEFORE-ID
017400     MOVE 'N' TO SW-ENCONTRADO
017450
017460     IF WS-CLAVE-BEFORE-PREF NOT EQUAL 'VULN-'
017465           OR WS-CLAVE-BEFORE-DASH NOT EQUAL '-'
017470        DISPLAY 'NE7PDIF0 - ID SINTETICO BEFORE CON FORMATO '
017475           'INESPERADO: ' WS-CLAVE-BEFORE-ID
017480           ' SECUENCIA=' WS-CLAVE-BEFORE-SEQ-N
017490     END-IF
017500
017600     PERFORM 2150-SEARCH-AFTER-ENTRY
017700        THRU 2150-SEARCH-AFTER-ENTRY-EXIT
017750        VARYING WS-AI FROM 1 BY 1
017800        UNTIL WS-AI > LK-AFTER-COUNT
017900
018400     IF SW-88-ENCONTRADO-NO
018500        ADD 1 TO LK-FIXED-COUNT
018600        MOVE LK-BEFORE-ENTRY (WS-BI) TO LK-FIXED-ENTRY (LK-FIXED-COUNT)
018700        MOVE LK-BEFORE-ENTRY (WS-BI)
018800                     (CT-POS-SEVERITY : CT-LEN-SEVERITY)
018900          TO WS-SEVERIDAD-VALOR
019000        PERFORM 2200-COUNT-SEVERITY
019100           THRU 2200-COUNT-SEVERITY-EXIT
019200     END-IF.
019300
019400 2100-BUILD-FIXED-SET-EXIT.
019500     EXIT.
019520******************************************************************
019530*                 2150-SEARCH-AFTER-ENTRY                        *
019540*  U1 - COMPARA LA CLAVE DEL BEFORE ACTUAL CONTRA UNA ENTRADA DEL *
019550*  CONJUNTO AFTER.  INVOCADA UNA VEZ POR CADA ENTRADA DE AFTER.   *
019560******************************************************************
019570 2150-SEARCH-AFTER-ENTRY.
019580
019590     IF LK-AFTER-ENTRY (WS-AI) (CT-POS-SYN-ID : CT-LEN-SYN-ID)
019600           EQUAL WS-CLAVE-BEFORE-ID
019610        MOVE 'Y' TO SW-ENCONTRADO
019620     END-IF.
019630
019640 2150-SEARCH-AFTER-ENTRY-EXIT.
019650     EXIT.
019660******************************************************************
019700*                    2200-COUNT-SEVERITY                         *
019800*  U1 - PASO 3: LAS CUATRO SEVERIDADES SE INFORMAN SIEMPRE, EN    *
019900*  CERO CUANDO NO HUBO CORRECCIONES DE ESA SEVERIDAD.             *
020000******************************************************************
020100 2200-COUNT-SEVERITY.
020200
020300     EVALUATE WS-SEVERIDAD-LETRA
020400        WHEN 'C'
020500           ADD 1 TO CNT-CRITICAL OF LK-SEVERITY-COUNTS
020600        WHEN 'H'
020700           ADD 1 TO CNT-HIGH OF LK-SEVERITY-COUNTS
020800        WHEN 'M'
020900           ADD 1 TO CNT-MEDIUM OF LK-SEVERITY-COUNTS
021000        WHEN 'L'
021100           ADD 1 TO CNT-LOW OF LK-SEVERITY-COUNTS
021200     END-EVALUATE
021300
021400     ADD 1 TO CNT-TOTAL OF LK-SEVERITY-COUNTS.
021500
021600 2200-COUNT-SEVERITY-EXIT.
021700     EXIT.
021800******************************************************************
021900*                             3000-FIN                           *
022000******************************************************************
022100 3000-FIN.
022200
022700     GOBACK.
