000100******************************************************************
000200*                                                                *
000300*          I D E N T I F I C A T I O N  D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7PEVR0.
000800 AUTHOR. GUILLERMO FORRICH.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 03/14/1988.
001100 DATE-COMPILED. 02/12/2024.
001200 SECURITY. CONFIDENTIAL.
001300******************************************************************
001400* PROGRAM NAME:    NE7PEVR0.                                     *
001500* ORIGINAL AUTHOR:  GUILLERMO FORRICH.                           *
001600*                                                                *
001700* DESCRIPCION:  CORRIDA NOCTURNA PRINCIPAL DEL TRACKER DE        *
001800*               EVIDENCIA DE PARCHEO DE AMI (NE7P).  LEE EL      *
001900*               MAESTRO DE SERVICIOS, LOS EVENTOS DE PARCHEO Y   *
002000*               LAS VULNERABILIDADES SINTETICAS, CALCULA LAS     *
002100*               VULNERABILIDADES CORREGIDAS POR EVENTO (NE7PDIF0)*
002200*               ARMA LOS TEXTOS DE CR DE STAGE Y PROD (NE7PCRT0),*
002300*               INTENTA EL AVANCE DE UN PASO DEL CICLO DE VIDA   *
002400*               (NE7PLCM0) Y EMITE EL REPORTE DE EVIDENCIA CON   *
002500*               LAS METRICAS DE TABLERO AL FINAL DE LA CORRIDA.  *
002600*                                                                *
002700* MANTENIMIENTO                                                  *
002800* FECHA       AUTOR         REQUERIMIENTO                        *
002900* ----------  ------------  ----------------------------------- *
003000* 02/12/2024  G.FORRICH     VERSION INICIAL. ALTA DE LA CORRIDA   *
003100*                           PRINCIPAL PARA EL TRACKER NE7P.       *
003200* 04/29/2024  G.FORRICH     ALTA DE PARAMETROS OPCIONALES DE      *
003300*                           FILTRO POR TARJETA DE CONTROL EN      *
003400*                           SYSIN (SERVICIO/AMBIENTE/ESTADO)      *
003500*                           (NEP-0987).                          *
003600* 09/03/2024  L.OYARZUN     SEMILLA POR DEFECTO DEL MAESTRO DE    *
003700*                           SERVICIOS CUANDO EL ARCHIVO LLEGA     *
003800*                           VACIO (NEP-1189).                    *
003900* 01/06/2025  L.OYARZUN     AJUSTE Y2K - LOS EVENTOS SE ORDENAN   *
004000*                           POR FECHA DE PARCHEO DE 4 DIGITOS DE  *
004100*                           ANIO EN LUGAR DE 2 (NEP-1355).        *
004200* 03/18/2025  L.OYARZUN     TOPE DE 200 EVENTOS Y 2000 REGISTROS  *
004300*                           DE VULNERABILIDAD POR CORRIDA PARA    *
004400*                           EVITAR DESBORDE DE TABLA (NEP-1401).  *
004420* 06/11/2025  L.OYARZUN     QUITADO EL INTERRUPTOR DE PRUEBA, YA *
004440*                           NO SE USA.  LA BUSQUEDA DE SERVICIO  *
004460*                           SE HACE AHORA UNA SOLA VEZ POR       *
004470*                           EVENTO EN 2000-PROCESO PARA QUE EL   *
004480*                           NOMBRE DE SERVICIO DEL ENCABEZADO    *
004490*                           QUEDE SIEMPRE ACTUALIZADO (NEP-1420).*
004500******************************************************************
004600******************************************************************
004700*                                                                *
004800*             E N V I R O N M E N T   D I V I S I O N            *
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SERVICE-MASTER  ASSIGN      TO SVCMSTR
006100                            FILE STATUS IS SW-FS-SVCMSTR.
006200     SELECT PATCH-EVENTS    ASSIGN      TO PATCHEVT
006300                            FILE STATUS IS SW-FS-PATCHEVT.
006400     SELECT VULNERABILITIES ASSIGN      TO VULNRTY
006500                            FILE STATUS IS SW-FS-VULNRTY.
006600     SELECT EVIDENCE-REPORT ASSIGN      TO EVDNCRPT
006700                            FILE STATUS IS SW-FS-EVDNCRPT.
006800******************************************************************
006900*                                                                *
007000*                      D A T A   D I V I S I O N                 *
007100*                                                                *
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SERVICE-MASTER
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 35 CHARACTERS.
007800 01  REG-SERVICE.
007900     COPY NE7PSVC0.
008000
008100 FD  PATCH-EVENTS
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 130 CHARACTERS.
008400 01  REG-PATCH-EVENT.
008500     COPY NE7PEVT0.
008600
008700 FD  VULNERABILITIES
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 137 CHARACTERS.
009000 01  REG-VULNERABILITY.
009100     COPY NE7PVUL0.
009200
009300 FD  EVIDENCE-REPORT
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  REG-EVIDENCE-REPORT               PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*                    DEFINICION DE CONSTANTES                    *
010100******************************************************************
010200 01  CT-CONSTANTES.
010300     05  CT-RUTINA                      PIC X(08) VALUE 'NE7PEVR0'.
010400     05  CT-MAX-EVENTOS                 PIC 9(03) COMP VALUE 200.
010500     05  CT-MAX-VULNS                   PIC 9(04) COMP VALUE 2000.
010600     05  CT-MAX-SERVICIOS               PIC 9(02) COMP VALUE 50.
010650     05  CT-REQUEST-TIPOS.
010660         10  CT-REQ-STAGE               PIC X(05) VALUE 'STAGE'.
010670         10  CT-REQ-PROD                PIC X(05) VALUE 'PROD '.
010680     05  CT-REQUEST-TIPOS-R REDEFINES CT-REQUEST-TIPOS.
010690         10  CT-REQUEST-TIPOS-FLAT      PIC X(10).
010900     05  CT-TITULO-REPORTE              PIC X(50) VALUE
011000         'AMI PATCH EVIDENCE TRACKER - EVIDENCE REPORT'.
011010     05  CT-TITULO-REPORTE-R REDEFINES CT-TITULO-REPORTE.
011020         10  CT-TITULO-MITAD-1          PIC X(25).
011030         10  CT-TITULO-MITAD-2          PIC X(25).
011100     05  FILLER                         PIC X(01) VALUE SPACE.
011200******************************************************************
011300*                     DEFINICION DE MENSAJES                     *
011400******************************************************************
011500 01  CT-MENSAJES.
011600     05  CT-MSG-EVID-OK                 PIC X(60) VALUE
011700         'DEV evidence computed from synthetic snapshots.'.
011800     05  CT-MSG-EVID-NO                 PIC X(75) VALUE
011900         'Cannot compute fixed vulnerabilities: synthetic BEFORE and
012000-        ' AFTER snapshots are required.'.
012100     05  CT-MSG-STAGE-OK                PIC X(60) VALUE
012200         'STAGE CR summary generated from synthetic DEV evidence.'.
012300     05  CT-MSG-STAGE-NO-EVID           PIC X(60) VALUE
012400         'DEV evidence must be computed before generating a STAGE
012500-        'CR summary.'.
012600     05  CT-MSG-STAGE-NO-SNAP           PIC X(80) VALUE
012700         'Synthetic BEFORE and AFTER snapshots are required to buil
012800-        'd a STAGE CR summary.'.
012900     05  CT-MSG-PROD-OK                 PIC X(60) VALUE
013000         'PROD CR summary generated from synthetic evidence.'.
013100     05  CT-MSG-PROD-NO-STATE           PIC X(80) VALUE
013200         'Patch event must be at least in STAGE_PATCHED state befor
013300-        'e generating a PROD CR summary.'.
013400     05  CT-MSG-PROD-NO-SNAP            PIC X(80) VALUE
013500         'Synthetic BEFORE and AFTER snapshots are required to buil
013600-        'd a PROD CR summary.'.
013700     05  CT-MSG-CLOSED                  PIC X(60) VALUE
013800         'Event is closed; no further lifecycle transition applies
013900-        '.'.
014000******************************************************************
014100*                    DEFINICION DE CONTADORES                    *
014200******************************************************************
014300 77  WS-SVC-COUNT                       PIC 9(02) COMP VALUE 0.
014400 77  WS-SVJ                             PIC 9(02) COMP VALUE 0.
014500 77  WS-EVENTS-COUNT                    PIC 9(03) COMP VALUE 0.
014600 77  WS-EI                              PIC 9(03) COMP VALUE 0.
014700 77  WS-SJ                              PIC 9(03) COMP VALUE 0.
014800 77  WS-VULN-TOTAL                      PIC 9(04) COMP VALUE 0.
014900 77  WS-VJ                              PIC 9(04) COMP VALUE 0.
015000 77  WS-CI                              PIC 9(02) COMP VALUE 0.
015100 77  WS-EVT-BEFORE-COUNT                PIC 9(05) COMP VALUE 0.
015200 77  WS-EVT-AFTER-COUNT                 PIC 9(05) COMP VALUE 0.
015300 77  WS-EVT-FIXED-COUNT                 PIC 9(05) COMP VALUE 0.
015400 77  WS-STAGE-CR-LINE-COUNT             PIC 9(03) COMP VALUE 0.
015500 77  WS-PROD-CR-LINE-COUNT              PIC 9(03) COMP VALUE 0.
015600******************************************************************
015700*                     DEFINICION DE VARIABLES                    *
015800******************************************************************
015900 01  SW-SWITCHES.
016000     05  SW-FS-SVCMSTR                  PIC X(02) VALUE SPACE.
016100         88  FS-88-SVCMSTR-OK                 VALUE '00'.
016200     05  SW-FS-PATCHEVT                 PIC X(02) VALUE SPACE.
016300         88  FS-88-PATCHEVT-OK                VALUE '00'.
016400     05  SW-FS-VULNRTY                  PIC X(02) VALUE SPACE.
016500         88  FS-88-VULNRTY-OK                 VALUE '00'.
016600     05  SW-FS-EVDNCRPT                 PIC X(02) VALUE SPACE.
016700         88  FS-88-EVDNCRPT-OK                VALUE '00'.
016800     05  SW-FIN-SVC                     PIC X(01) VALUE 'N'.
016900         88  SW-88-FIN-SVC-SI                 VALUE 'Y'.
017000         88  SW-88-FIN-SVC-NO                 VALUE 'N'.
017100     05  SW-FIN-PE                      PIC X(01) VALUE 'N'.
017200         88  SW-88-FIN-PE-SI                  VALUE 'Y'.
017300         88  SW-88-FIN-PE-NO                  VALUE 'N'.
017400     05  SW-FIN-VULN                    PIC X(01) VALUE 'N'.
017500         88  SW-88-FIN-VULN-SI                VALUE 'Y'.
017600         88  SW-88-FIN-VULN-NO                VALUE 'N'.
017700     05  SW-PASA-FILTRO                 PIC X(01) VALUE 'Y'.
017800         88  SW-88-PASA-FILTRO-SI             VALUE 'Y'.
017900         88  SW-88-PASA-FILTRO-NO             VALUE 'N'.
018000     05  SW-FLT-SVC-ACTIVA              PIC X(01) VALUE 'N'.
018100         88  SW-88-FLT-SVC-ACTIVA-SI          VALUE 'Y'.
018200         88  SW-88-FLT-SVC-ACTIVA-NO          VALUE 'N'.
018300     05  SW-FLT-ENV-ACTIVA              PIC X(01) VALUE 'N'.
018400         88  SW-88-FLT-ENV-ACTIVA-SI          VALUE 'Y'.
018500         88  SW-88-FLT-ENV-ACTIVA-NO          VALUE 'N'.
018600     05  SW-FLT-STATE-ACTIVA            PIC X(01) VALUE 'N'.
018700         88  SW-88-FLT-STATE-ACTIVA-SI        VALUE 'Y'.
018800         88  SW-88-FLT-STATE-ACTIVA-NO        VALUE 'N'.
018900     05  SW-HUBO-CAMBIO                 PIC X(01) VALUE 'N'.
019000         88  SW-88-HUBO-CAMBIO-SI             VALUE 'Y'.
019100         88  SW-88-HUBO-CAMBIO-NO             VALUE 'N'.
019200     05  SW-SVC-ENCONTRADO              PIC X(01) VALUE 'N'.
019300         88  SW-88-SVC-ENCONTRADO-SI          VALUE 'Y'.
019400         88  SW-88-SVC-ENCONTRADO-NO          VALUE 'N'.
019500     05  FILLER                         PIC X(01) VALUE SPACE.
019600
019700 01  WS-FILTRO-CARD.
019800     05  FLT-SVC-ID                     PIC X(05).
019900     05  FLT-ENVIRONMENT                PIC X(05).
020000     05  FLT-STATE-CODE                 PIC X(22).
020100 01  WS-FILTRO-CARD-R REDEFINES WS-FILTRO-CARD.
020200     05  FLT-CARD-FLAT                  PIC X(32).
020300
020400 77  WS-FLT-SVC-NUM                     PIC 9(05) VALUE 0.
020500 77  WS-BUSCAR-SVC-ID                   PIC 9(05) VALUE 0.
020600 77  WS-SERVICE-NAME-FOUND              PIC X(30) VALUE SPACES.
020700
020800 77  WS-SWAP-TEMP                       PIC X(130) VALUE SPACES.
020900******************************************************************
021000*                  MAESTRO DE SERVICIOS EN MEMORIA                *
021100******************************************************************
021200 01  WS-SERVICE-TABLE.
021300     05  WS-SERVICE-ENTRY               PIC X(35)
021400                                        OCCURS 50 TIMES.
021500     05  FILLER                         PIC X(01) VALUE SPACE.
021600
021700 01  WS-SERVICE-BUILD.
021800     COPY NE7PSVC0.
021900******************************************************************
022000*                TABLA DE EVENTOS DE PARCHEO (FILTRADOS)          *
022100******************************************************************
022200 01  WS-EVENTS-TABLE.
022300     05  WS-EVENT-ENTRY                 PIC X(130)
022400                                        OCCURS 200 TIMES.
022500     05  FILLER                         PIC X(01) VALUE SPACE.
022600
022700 01  WS-EVENTO-ACTUAL.
022800     COPY NE7PEVT0.
022900******************************************************************
023000*         TABLA COMPLETA DE VULNERABILIDADES SINTETICAS           *
023100******************************************************************
023200 01  WS-ALL-VULN-TABLE.
023300     05  WS-ALL-VULN-ENTRY              PIC X(137)
023400                                        OCCURS 2000 TIMES.
023500     05  FILLER                         PIC X(01) VALUE SPACE.
023600******************************************************************
023700*     AREAS DE ENLACE PARA NE7PDIF0 (BEFORE/AFTER/FIXED DEL       *
023800*     EVENTO EN CURSO Y CONTEO POR SEVERIDAD)                     *
023900******************************************************************
024000 01  WS-EVT-BEFORE-TABLE.
024100     05  WS-EVT-BEFORE-ENTRY            PIC X(137)
024200                                        OCCURS 40 TIMES.
024300     05  FILLER                         PIC X(01) VALUE SPACE.
024400 01  WS-EVT-AFTER-TABLE.
024500     05  WS-EVT-AFTER-ENTRY             PIC X(137)
024600                                        OCCURS 40 TIMES.
024700     05  FILLER                         PIC X(01) VALUE SPACE.
024800 01  WS-EVT-FIXED-TABLE.
024900     05  WS-EVT-FIXED-ENTRY             PIC X(137)
025000                                        OCCURS 40 TIMES.
025100     05  FILLER                         PIC X(01) VALUE SPACE.
025200 01  WS-EVT-SEVERITY-COUNTS.
025300     COPY NE7PCNT0.
025400******************************************************************
025500*                 AREAS DE ENLACE PARA NE7PCRT0                   *
025600******************************************************************
025700 01  WS-STAGE-CR-TEXT.
025800     05  WS-STAGE-CR-LINE               PIC X(140)
025900                                        OCCURS 12 TIMES.
026000 01  WS-PROD-CR-TEXT.
026100     05  WS-PROD-CR-LINE                PIC X(140)
026200                                        OCCURS 12 TIMES.
026300******************************************************************
026400*                 AREAS DE ENLACE PARA NE7PLCM0                   *
026500******************************************************************
026600 77  WS-LCM-TARGET                      PIC X(22) VALUE SPACES.
026700 77  WS-LCM-NEW-STATE                   PIC X(22) VALUE SPACES.
026800 77  WS-LCM-SUCCESS                     PIC X(01) VALUE SPACE.
026900 77  WS-LCM-MESSAGE                     PIC X(60) VALUE SPACES.
027000******************************************************************
027100*               DEFINICION DE MENSAJES DE LA CORRIDA              *
027200******************************************************************
027300 77  WS-MSG-EVIDENCIA                   PIC X(80) VALUE SPACES.
027400 77  WS-MSG-STAGE-CR                    PIC X(80) VALUE SPACES.
027500 77  WS-MSG-PROD-CR                     PIC X(80) VALUE SPACES.
027600 77  WS-MSG-LIFECYCLE                   PIC X(60) VALUE SPACES.
027700******************************************************************
027800*                  METRICAS DE TABLERO (SALIDA U5)                *
027900******************************************************************
028000 01  WS-DASHBOARD-METRICS.
028100     COPY NE7PMET0.
028200******************************************************************
028300*                 AREAS DE ARMADO DE LINEA DE REPORTE              *
028400******************************************************************
028500 01  WS-LINEA-IMPRESION                 PIC X(132) VALUE SPACES.
028600 01  WS-LINEA-SEPARADORA                PIC X(132) VALUE ALL '-'.
028700 77  WS-EDIT-BEFORE                     PIC 9(05) VALUE 0.
028800 77  WS-EDIT-AFTER                      PIC 9(05) VALUE 0.
028900 77  WS-EDIT-FIXED                      PIC 9(05) VALUE 0.
029000 77  WS-WRAP-SOURCE                     PIC X(140) VALUE SPACES.
029100******************************************************************
029200*                                                                *
029300*              P R O C E D U R E   D I V I S I O N               *
029400*                                                                *
029500******************************************************************
029600 PROCEDURE DIVISION.
029700******************************************************************
029800*                        0000-MAINLINE                           *
029900******************************************************************
030000 0000-MAINLINE.
030100
030200     PERFORM 1000-INICIO
030300        THRU 1000-INICIO-EXIT
030400
030500     PERFORM 2000-PROCESO
030600        THRU 2000-PROCESO-EXIT
030700        VARYING WS-EI FROM 1 BY 1
030800        UNTIL WS-EI GREATER THAN WS-EVENTS-COUNT
030900
031000     PERFORM 3000-FIN.
031100******************************************************************
031200*                           1000-INICIO                          *
031300******************************************************************
031400 1000-INICIO.
031500
031600     OPEN INPUT SERVICE-MASTER
031700     IF NOT FS-88-SVCMSTR-OK
031800        DISPLAY 'NE7PEVR0 - ERROR AL ABRIR SVCMSTR, CODIGO: '
031900           SW-FS-SVCMSTR
032000        PERFORM 3000-FIN
032100     END-IF
032200
032300     OPEN INPUT PATCH-EVENTS
032400     IF NOT FS-88-PATCHEVT-OK
032500        DISPLAY 'NE7PEVR0 - ERROR AL ABRIR PATCHEVT, CODIGO: '
032600           SW-FS-PATCHEVT
032700        PERFORM 3000-FIN
032800     END-IF
032900
033000     OPEN INPUT VULNERABILITIES
033100     IF NOT FS-88-VULNRTY-OK
033200        DISPLAY 'NE7PEVR0 - ERROR AL ABRIR VULNRTY, CODIGO: '
033300           SW-FS-VULNRTY
033400        PERFORM 3000-FIN
033500     END-IF
033600
033700     OPEN OUTPUT EVIDENCE-REPORT
033800     IF NOT FS-88-EVDNCRPT-OK
033900        DISPLAY 'NE7PEVR0 - ERROR AL ABRIR EVDNCRPT, CODIGO: '
034000           SW-FS-EVDNCRPT
034100        PERFORM 3000-FIN
034200     END-IF
034300
034400     MOVE ZEROS TO NE7PMET0 OF WS-DASHBOARD-METRICS
034420
034440     IF CT-REQUEST-TIPOS-FLAT EQUAL SPACES
034460        DISPLAY 'NE7PEVR0 - TABLA DE TIPOS DE REQUEST VACIA - '
034470           'REVISAR CT-REQUEST-TIPOS'
034480     END-IF
034500
034600     PERFORM 1200-LOAD-SERVICE-MASTER
034700        THRU 1200-LOAD-SERVICE-MASTER-EXIT
034800
034900     PERFORM 1250-READ-FILTER-CARD
035000        THRU 1250-READ-FILTER-CARD-EXIT
035100
035200     PERFORM 1310-LOAD-EVENTS
035300        THRU 1310-LOAD-EVENTS-EXIT
035400
035500     PERFORM 1300-SORT-EVENTS
035600        THRU 1300-SORT-EVENTS-EXIT
035700
035800     PERFORM 1400-LOAD-ALL-VULNERABILITIES
035900        THRU 1400-LOAD-ALL-VULNERABILITIES-EXIT
036000
036100     PERFORM 1100-WRITE-REPORT-HEADING
036200        THRU 1100-WRITE-REPORT-HEADING-EXIT.
036300
036400 1000-INICIO-EXIT.
036500     EXIT.
036600******************************************************************
036700*                 1100-WRITE-REPORT-HEADING                      *
036800******************************************************************
036900 1100-WRITE-REPORT-HEADING.
037000
037050     IF CT-TITULO-MITAD-1 EQUAL SPACES
037060           OR CT-TITULO-MITAD-2 EQUAL SPACES
037070        DISPLAY 'NE7PEVR0 - TITULO DE REPORTE VACIO - REVISAR '
037075           'CT-TITULO-REPORTE'
037080     END-IF
037100     MOVE SPACES TO WS-LINEA-IMPRESION
037200     MOVE CT-TITULO-REPORTE TO WS-LINEA-IMPRESION
037300     PERFORM 2950-PRINT-LINE
037400        THRU 2950-PRINT-LINE-EXIT
037500
037600     MOVE WS-LINEA-SEPARADORA TO WS-LINEA-IMPRESION
037700     PERFORM 2950-PRINT-LINE
037800        THRU 2950-PRINT-LINE-EXIT.
037900
038000 1100-WRITE-REPORT-HEADING-EXIT.
038100     EXIT.
038200******************************************************************
038300*                 1200-LOAD-SERVICE-MASTER                       *
038400*  U6 - SI EL MAESTRO DE SERVICIOS LLEGA VACIO, SE CARGAN LOS     *
038500*  CUATRO SERVICIOS POR DEFECTO CON ID 1 A 4.                     *
038600******************************************************************
038700 1200-LOAD-SERVICE-MASTER.
038800
038900     MOVE ZEROS TO WS-SVC-COUNT
039000
039100     READ SERVICE-MASTER
039200        AT END SET SW-88-FIN-SVC-SI TO TRUE
039300        NOT AT END SET SW-88-FIN-SVC-NO TO TRUE
039400     END-READ
039500
039600     IF SW-88-FIN-SVC-SI
039700        PERFORM 1220-SEED-DEFAULT-SERVICES
039800           THRU 1220-SEED-DEFAULT-SERVICES-EXIT
039900     ELSE
040000        PERFORM 1210-STORE-AND-READ-NEXT
040100           THRU 1210-STORE-AND-READ-NEXT-EXIT
040200           UNTIL SW-88-FIN-SVC-SI
040300     END-IF.
040400
040500 1200-LOAD-SERVICE-MASTER-EXIT.
040600     EXIT.
040700******************************************************************
040800*                 1210-STORE-AND-READ-NEXT                       *
040900******************************************************************
041000 1210-STORE-AND-READ-NEXT.
041100
041200     IF WS-SVC-COUNT LESS THAN CT-MAX-SERVICIOS
041300        ADD 1 TO WS-SVC-COUNT
041400        MOVE NE7PSVC0-FLAT OF REG-SERVICE
041500          TO WS-SERVICE-ENTRY (WS-SVC-COUNT)
041600     END-IF
041700
041800     READ SERVICE-MASTER
041900        AT END SET SW-88-FIN-SVC-SI TO TRUE
042000        NOT AT END SET SW-88-FIN-SVC-NO TO TRUE
042100     END-READ.
042200
042300 1210-STORE-AND-READ-NEXT-EXIT.
042400     EXIT.
042500******************************************************************
042600*               1220-SEED-DEFAULT-SERVICES                       *
042700*  U6 - CUATRO SERVICIOS POR DEFECTO, ID ASIGNADOS DESDE 1.       *
042800******************************************************************
042900 1220-SEED-DEFAULT-SERVICES.
043000
043100     MOVE 4 TO WS-SVC-COUNT
043200
043300     MOVE 1 TO SVC-ID OF WS-SERVICE-BUILD
043400     MOVE 'Nessus Manager' TO SVC-NAME OF WS-SERVICE-BUILD
043500     MOVE NE7PSVC0-FLAT OF WS-SERVICE-BUILD TO WS-SERVICE-ENTRY (1)
043600
043700     MOVE 2 TO SVC-ID OF WS-SERVICE-BUILD
043800     MOVE 'Trend Micro' TO SVC-NAME OF WS-SERVICE-BUILD
043900     MOVE NE7PSVC0-FLAT OF WS-SERVICE-BUILD TO WS-SERVICE-ENTRY (2)
044000
044100     MOVE 3 TO SVC-ID OF WS-SERVICE-BUILD
044200     MOVE 'Tenable Security Center' TO SVC-NAME OF WS-SERVICE-BUILD
044300     MOVE NE7PSVC0-FLAT OF WS-SERVICE-BUILD TO WS-SERVICE-ENTRY (3)
044400
044500     MOVE 4 TO SVC-ID OF WS-SERVICE-BUILD
044600     MOVE 'ServiceNow MID Server' TO SVC-NAME OF WS-SERVICE-BUILD
044700     MOVE NE7PSVC0-FLAT OF WS-SERVICE-BUILD TO WS-SERVICE-ENTRY (4).
044800
044900 1220-SEED-DEFAULT-SERVICES-EXIT.
045000     EXIT.
045100******************************************************************
045200*                 1250-READ-FILTER-CARD                          *
045300*  U5 - TARJETA OPCIONAL DE FILTRO POR SYSIN: SERVICIO/AMBIENTE/  *
045400*  ESTADO.  UN VALOR DE SERVICIO O AMBIENTE QUE NO SE PUEDA       *
045500*  INTERPRETAR SE IGNORA SIN ERROR (SIN FILTRO POR ESE CAMPO).    *
045600******************************************************************
045700 1250-READ-FILTER-CARD.
045800
045900     MOVE SPACES TO WS-FILTRO-CARD
046000     SET SW-88-FLT-SVC-ACTIVA-NO TO TRUE
046100     SET SW-88-FLT-ENV-ACTIVA-NO TO TRUE
046200     SET SW-88-FLT-STATE-ACTIVA-NO TO TRUE
046300
046400     ACCEPT WS-FILTRO-CARD FROM SYSIN
046500
046600     IF FLT-SVC-ID NOT EQUAL SPACES AND FLT-SVC-ID IS NUMERIC
046700        MOVE FLT-SVC-ID TO WS-BUSCAR-SVC-ID
046800        PERFORM 9300-FIND-SERVICE-BY-ID
046900           THRU 9300-FIND-SERVICE-BY-ID-EXIT
047000        IF SW-88-SVC-ENCONTRADO-SI
047100           MOVE WS-BUSCAR-SVC-ID TO WS-FLT-SVC-NUM
047200           SET SW-88-FLT-SVC-ACTIVA-SI TO TRUE
047300        END-IF
047400     END-IF
047500
047600     EVALUATE FLT-ENVIRONMENT
047700        WHEN 'DEV  '
047800        WHEN 'STAGE'
047900        WHEN 'PROD '
048000           SET SW-88-FLT-ENV-ACTIVA-SI TO TRUE
048100        WHEN OTHER
048200           SET SW-88-FLT-ENV-ACTIVA-NO TO TRUE
048300     END-EVALUATE
048400
048500     IF FLT-STATE-CODE NOT EQUAL SPACES
048600        SET SW-88-FLT-STATE-ACTIVA-SI TO TRUE
048700     END-IF.
048800
048900 1250-READ-FILTER-CARD-EXIT.
049000     EXIT.
049100******************************************************************
049200*                    1310-LOAD-EVENTS                            *
049300*  U5 - LEE PATCH-EVENTS COMPLETO, CONSERVANDO SOLO LOS EVENTOS   *
049400*  QUE PASAN LOS FILTROS OPCIONALES DE 1250.                     *
049500******************************************************************
049600 1310-LOAD-EVENTS.
049700
049800     MOVE ZEROS TO WS-EVENTS-COUNT
049900
050000     READ PATCH-EVENTS
050100        AT END SET SW-88-FIN-PE-SI TO TRUE
050200        NOT AT END SET SW-88-FIN-PE-NO TO TRUE
050300     END-READ
050400
050500     PERFORM 1320-LOAD-ONE-EVENT
050600        THRU 1320-LOAD-ONE-EVENT-EXIT
050700        UNTIL SW-88-FIN-PE-SI.
050800
050900 1310-LOAD-EVENTS-EXIT.
051000     EXIT.
051100******************************************************************
051200*                    1320-LOAD-ONE-EVENT                         *
051300******************************************************************
051400 1320-LOAD-ONE-EVENT.
051500
051600     PERFORM 2050-APPLY-FILTERS
051700        THRU 2050-APPLY-FILTERS-EXIT
051800
051900     IF SW-88-PASA-FILTRO-SI
052000        AND WS-EVENTS-COUNT LESS THAN CT-MAX-EVENTOS
052100        ADD 1 TO WS-EVENTS-COUNT
052200        MOVE NE7PEVT0-FLAT OF REG-PATCH-EVENT
052300          TO WS-EVENT-ENTRY (WS-EVENTS-COUNT)
052400     END-IF
052500
052600     READ PATCH-EVENTS
052700        AT END SET SW-88-FIN-PE-SI TO TRUE
052800        NOT AT END SET SW-88-FIN-PE-NO TO TRUE
052900     END-READ.
053000
053100 1320-LOAD-ONE-EVENT-EXIT.
053200     EXIT.
053300******************************************************************
053400*                    1300-SORT-EVENTS                            *
053500*  U5 - LOS EVENTOS SE MUESTRAN EN ORDEN DESCENDENTE DE FECHA DE  *
053600*  PARCHEO.  ORDENAMIENTO BURBUJA EN MEMORIA (LA TABLA ES CHICA,  *
053700*  NO HACE FALTA EL VERBO SORT).                                 *
053800******************************************************************
053900 1300-SORT-EVENTS.
054000
054100     SET SW-88-HUBO-CAMBIO-SI TO TRUE
054200
054300     PERFORM 1350-BUBBLE-PASS
054400        THRU 1350-BUBBLE-PASS-EXIT
054500        UNTIL SW-88-HUBO-CAMBIO-NO.
054600
054700 1300-SORT-EVENTS-EXIT.
054800     EXIT.
054900******************************************************************
055000*                    1350-BUBBLE-PASS                            *
055100******************************************************************
055200 1350-BUBBLE-PASS.
055300
055400     SET SW-88-HUBO-CAMBIO-NO TO TRUE
055500
055600     PERFORM 1360-COMPARE-ADJACENT
055700        THRU 1360-COMPARE-ADJACENT-EXIT
055800        VARYING WS-SJ FROM 1 BY 1
055900        UNTIL WS-SJ GREATER THAN WS-EVENTS-COUNT - 1.
056000
056100 1350-BUBBLE-PASS-EXIT.
056200     EXIT.
056300******************************************************************
056400*                 1360-COMPARE-ADJACENT                          *
056500*  LA FECHA DE PARCHEO OCUPA LAS POSICIONES 37-46 DE CADA         *
056600*  ENTRADA PLANA DE 130 BYTES (VER CPY-NE7PEVT0).                 *
056700******************************************************************
056800 1360-COMPARE-ADJACENT.
056900
057000     IF WS-EVENT-ENTRY (WS-SJ) (37:10)
057100           LESS THAN WS-EVENT-ENTRY (WS-SJ + 1) (37:10)
057200        MOVE WS-EVENT-ENTRY (WS-SJ)     TO WS-SWAP-TEMP
057300        MOVE WS-EVENT-ENTRY (WS-SJ + 1) TO WS-EVENT-ENTRY (WS-SJ)
057400        MOVE WS-SWAP-TEMP               TO WS-EVENT-ENTRY (WS-SJ + 1)
057500        SET SW-88-HUBO-CAMBIO-SI TO TRUE
057600     END-IF.
057700
057800 1360-COMPARE-ADJACENT-EXIT.
057900     EXIT.
058000******************************************************************
058100*             1400-LOAD-ALL-VULNERABILITIES                      *
058200*  U1 - CARGA COMPLETA DEL ARCHIVO DE VULNERABILIDADES; EL ORDEN  *
058300*  DE ENTRADA (AGRUPADO POR VU-PE-ID, BEFORE ANTES QUE AFTER) SE  *
058400*  PRESERVA PARA 2200-SPLIT-EVENT-VULN.                          *
058500******************************************************************
058600 1400-LOAD-ALL-VULNERABILITIES.
058700
058800     MOVE ZEROS TO WS-VULN-TOTAL
058900
059000     READ VULNERABILITIES
059100        AT END SET SW-88-FIN-VULN-SI TO TRUE
059200        NOT AT END SET SW-88-FIN-VULN-NO TO TRUE
059300     END-READ
059400
059500     PERFORM 1410-STORE-ONE-VULN
059600        THRU 1410-STORE-ONE-VULN-EXIT
059700        UNTIL SW-88-FIN-VULN-SI.
059800
059900 1400-LOAD-ALL-VULNERABILITIES-EXIT.
060000     EXIT.
060100******************************************************************
060200*                 1410-STORE-ONE-VULN                            *
060300******************************************************************
060400 1410-STORE-ONE-VULN.
060500
060600     IF WS-VULN-TOTAL LESS THAN CT-MAX-VULNS
060700        ADD 1 TO WS-VULN-TOTAL
060800        MOVE NE7PVUL0-FLAT OF REG-VULNERABILITY
060900          TO WS-ALL-VULN-ENTRY (WS-VULN-TOTAL)
061000     END-IF
061100
061200     READ VULNERABILITIES
061300        AT END SET SW-88-FIN-VULN-SI TO TRUE
061400        NOT AT END SET SW-88-FIN-VULN-NO TO TRUE
061500     END-READ.
061600
061700 1410-STORE-ONE-VULN-EXIT.
061800     EXIT.
061900******************************************************************
062000*                          2000-PROCESO                          *
062100******************************************************************
062200 2000-PROCESO.
062300
062400     MOVE WS-EVENT-ENTRY (WS-EI) TO NE7PEVT0-FLAT OF WS-EVENTO-ACTUAL
062420
062440     MOVE PE-SVC-ID OF WS-EVENTO-ACTUAL TO WS-BUSCAR-SVC-ID
062460     PERFORM 9300-FIND-SERVICE-BY-ID
062480        THRU 9300-FIND-SERVICE-BY-ID-EXIT
062500
062600     PERFORM 2200-SPLIT-EVENT-VULN
062700        THRU 2200-SPLIT-EVENT-VULN-EXIT
062800
062900     PERFORM 2300-EVIDENCE-RULES
063000        THRU 2300-EVIDENCE-RULES-EXIT
063100
063200     PERFORM 2400-STAGE-CR-RULES
063300        THRU 2400-STAGE-CR-RULES-EXIT
063400
063500     PERFORM 2500-PROD-CR-RULES
063600        THRU 2500-PROD-CR-RULES-EXIT
063700
063800     PERFORM 2600-ADVANCE-LIFECYCLE
063900        THRU 2600-ADVANCE-LIFECYCLE-EXIT
064000
064100     PERFORM 2700-ACCUMULATE-METRICS
064200        THRU 2700-ACCUMULATE-METRICS-EXIT
064300
064400     PERFORM 2900-WRITE-EVENT-BLOCK
064500        THRU 2900-WRITE-EVENT-BLOCK-EXIT.
064600
064700 2000-PROCESO-EXIT.
064800     EXIT.
064900******************************************************************
065000*                 2050-APPLY-FILTERS                             *
065100*  U5 - EVALUA LOS FILTROS OPCIONALES CONTRA REG-PATCH-EVENT      *
065200*  (USADO SOLO DURANTE LA CARGA DE 1320, ANTES DEL ORDENAMIENTO). *
065300******************************************************************
065400 2050-APPLY-FILTERS.
065500
065600     SET SW-88-PASA-FILTRO-SI TO TRUE
065700
065800     IF SW-88-FLT-SVC-ACTIVA-SI
065900        IF PE-SVC-ID OF REG-PATCH-EVENT NOT EQUAL WS-FLT-SVC-NUM
066000           SET SW-88-PASA-FILTRO-NO TO TRUE
066100        END-IF
066200     END-IF
066300
066400     IF SW-88-PASA-FILTRO-SI AND SW-88-FLT-ENV-ACTIVA-SI
066500        IF PE-ENVIRONMENT OF REG-PATCH-EVENT NOT EQUAL FLT-ENVIRONMENT
066600           SET SW-88-PASA-FILTRO-NO TO TRUE
066700        END-IF
066800     END-IF
066900
067000     IF SW-88-PASA-FILTRO-SI AND SW-88-FLT-STATE-ACTIVA-SI
067100        IF PE-STATE-CODE OF REG-PATCH-EVENT NOT EQUAL FLT-STATE-CODE
067200           SET SW-88-PASA-FILTRO-NO TO TRUE
067300        END-IF
067400     END-IF.
067500
067600 2050-APPLY-FILTERS-EXIT.
067700     EXIT.
067800******************************************************************
067900*               2200-SPLIT-EVENT-VULN                            *
068000*  U1 - SEPARA DE LA TABLA COMPLETA LAS VULNERABILIDADES DEL      *
068100*  EVENTO EN CURSO EN LOS CONJUNTOS BEFORE Y AFTER (INSUMO DE     *
068200*  NE7PDIF0).                                                    *
068300******************************************************************
068400 2200-SPLIT-EVENT-VULN.
068500
068600     MOVE ZEROS TO WS-EVT-BEFORE-COUNT
068700     MOVE ZEROS TO WS-EVT-AFTER-COUNT
068800
068900     PERFORM 2250-CHECK-ONE-VULN
069000        THRU 2250-CHECK-ONE-VULN-EXIT
069100        VARYING WS-VJ FROM 1 BY 1
069200        UNTIL WS-VJ GREATER THAN WS-VULN-TOTAL.
069300
069400 2200-SPLIT-EVENT-VULN-EXIT.
069500     EXIT.
069600******************************************************************
069700*                 2250-CHECK-ONE-VULN                            *
069800******************************************************************
069900 2250-CHECK-ONE-VULN.
070000
070100     IF WS-ALL-VULN-ENTRY (WS-VJ) (1:5)
070200           EQUAL PE-ID OF WS-EVENTO-ACTUAL
070300        IF WS-ALL-VULN-ENTRY (WS-VJ) (6:6) EQUAL 'BEFORE'
070400           IF WS-EVT-BEFORE-COUNT LESS THAN 40
070500              ADD 1 TO WS-EVT-BEFORE-COUNT
070600              MOVE WS-ALL-VULN-ENTRY (WS-VJ)
070700                TO WS-EVT-BEFORE-ENTRY (WS-EVT-BEFORE-COUNT)
070800           END-IF
070900        ELSE
071000           IF WS-ALL-VULN-ENTRY (WS-VJ) (6:6) EQUAL 'AFTER '
071100              IF WS-EVT-AFTER-COUNT LESS THAN 40
071200                 ADD 1 TO WS-EVT-AFTER-COUNT
071300                 MOVE WS-ALL-VULN-ENTRY (WS-VJ)
071400                   TO WS-EVT-AFTER-ENTRY (WS-EVT-AFTER-COUNT)
071500              END-IF
071600           END-IF
071700        END-IF
071800     END-IF.
071900
072000 2250-CHECK-ONE-VULN-EXIT.
072100     EXIT.
072200******************************************************************
072300*                 2300-EVIDENCE-RULES                            *
072400*  U5 - CALCULA LAS CORREGIDAS SOLO SI HAY AL MENOS UN BEFORE Y   *
072500*  UN AFTER; EN CASO CONTRARIO EL CONTEO QUEDA EN CERO.           *
072600******************************************************************
072700 2300-EVIDENCE-RULES.
072800
072900     MOVE ZEROS TO WS-EVT-FIXED-COUNT
073000     MOVE ZEROS TO NE7PCNT0-FLAT OF WS-EVT-SEVERITY-COUNTS
073100
073200     IF WS-EVT-BEFORE-COUNT GREATER THAN ZERO
073300           AND WS-EVT-AFTER-COUNT GREATER THAN ZERO
073400        CALL 'NE7PDIF0' USING WS-EVT-BEFORE-COUNT WS-EVT-BEFORE-TABLE
073500                              WS-EVT-AFTER-COUNT WS-EVT-AFTER-TABLE
073600                              WS-EVT-FIXED-COUNT WS-EVT-FIXED-TABLE
073700                              WS-EVT-SEVERITY-COUNTS
073800        MOVE 'Y' TO PE-DEV-EVIDENCE OF WS-EVENTO-ACTUAL
073900        MOVE CT-MSG-EVID-OK TO WS-MSG-EVIDENCIA
074000     ELSE
074100        MOVE CT-MSG-EVID-NO TO WS-MSG-EVIDENCIA
074200     END-IF.
074300
074400 2300-EVIDENCE-RULES-EXIT.
074500     EXIT.
074600******************************************************************
074700*                 2400-STAGE-CR-RULES                            *
074800******************************************************************
074900 2400-STAGE-CR-RULES.
075000
075100     MOVE ZEROS TO WS-STAGE-CR-LINE-COUNT
075200
075300     IF PE-DEV-EVIDENCE OF WS-EVENTO-ACTUAL EQUAL 'Y'
075400        IF WS-EVT-BEFORE-COUNT GREATER THAN ZERO
075500              AND WS-EVT-AFTER-COUNT GREATER THAN ZERO
075900           CALL 'NE7PCRT0' USING CT-REQ-STAGE WS-EVENTO-ACTUAL
076000                                 WS-SERVICE-NAME-FOUND
076100                                 WS-EVT-SEVERITY-COUNTS
076200                                 WS-STAGE-CR-LINE-COUNT
076300                                 WS-STAGE-CR-TEXT
076400           MOVE CT-MSG-STAGE-OK TO WS-MSG-STAGE-CR
076500        ELSE
076600           MOVE CT-MSG-STAGE-NO-SNAP TO WS-MSG-STAGE-CR
076700        END-IF
076800     ELSE
076900        MOVE CT-MSG-STAGE-NO-EVID TO WS-MSG-STAGE-CR
077000     END-IF.
077100
077200 2400-STAGE-CR-RULES-EXIT.
077300     EXIT.
077400******************************************************************
077500*                 2500-PROD-CR-RULES                             *
077600******************************************************************
077700 2500-PROD-CR-RULES.
077800
077900     MOVE ZEROS TO WS-PROD-CR-LINE-COUNT
078000
078100     IF PE-88-ST-STAGE-PATCHED OF WS-EVENTO-ACTUAL
078200           OR PE-88-ST-PROD-CR-RDY OF WS-EVENTO-ACTUAL
078300           OR PE-88-ST-PROD-PATCHED OF WS-EVENTO-ACTUAL
078400           OR PE-88-ST-CLOSED OF WS-EVENTO-ACTUAL
078500        IF WS-EVT-BEFORE-COUNT GREATER THAN ZERO
078600              AND WS-EVT-AFTER-COUNT GREATER THAN ZERO
079000           CALL 'NE7PCRT0' USING CT-REQ-PROD WS-EVENTO-ACTUAL
079100                                 WS-SERVICE-NAME-FOUND
079200                                 WS-EVT-SEVERITY-COUNTS
079300                                 WS-PROD-CR-LINE-COUNT
079400                                 WS-PROD-CR-TEXT
079500           MOVE CT-MSG-PROD-OK TO WS-MSG-PROD-CR
079600        ELSE
079700           MOVE CT-MSG-PROD-NO-SNAP TO WS-MSG-PROD-CR
079800        END-IF
079900     ELSE
080000        MOVE CT-MSG-PROD-NO-STATE TO WS-MSG-PROD-CR
080100     END-IF.
080200
080300 2500-PROD-CR-RULES-EXIT.
080400     EXIT.
080500******************************************************************
080600*                 2600-ADVANCE-LIFECYCLE                         *
080700*  U3 - PASO NOCTURNO DE AUTO-PROMOCION: SE PIDE EL UNICO ESTADO  *
080800*  SIGUIENTE DE LA SECUENCIA CANONICA; NE7PLCM0 VALIDA LA GUARDA. *
080900******************************************************************
081000 2600-ADVANCE-LIFECYCLE.
081100
081200     IF PE-88-ST-CLOSED OF WS-EVENTO-ACTUAL
081300        MOVE CT-MSG-CLOSED TO WS-MSG-LIFECYCLE
081400     ELSE
081500        EVALUATE TRUE
081600           WHEN PE-88-ST-DEV-EVIDENCE OF WS-EVENTO-ACTUAL
081700              MOVE 'DEV_VERIFIED          ' TO WS-LCM-TARGET
081800           WHEN PE-88-ST-DEV-VERIFIED OF WS-EVENTO-ACTUAL
081900              MOVE 'STAGE_CR_READY        ' TO WS-LCM-TARGET
082000           WHEN PE-88-ST-STAGE-CR-RDY OF WS-EVENTO-ACTUAL
082100              MOVE 'STAGE_PATCHED         ' TO WS-LCM-TARGET
082200           WHEN PE-88-ST-STAGE-PATCHED OF WS-EVENTO-ACTUAL
082300              MOVE 'PROD_CR_READY         ' TO WS-LCM-TARGET
082400           WHEN PE-88-ST-PROD-CR-RDY OF WS-EVENTO-ACTUAL
082500              MOVE 'PROD_PATCHED          ' TO WS-LCM-TARGET
082600           WHEN PE-88-ST-PROD-PATCHED OF WS-EVENTO-ACTUAL
082700              MOVE 'CLOSED                ' TO WS-LCM-TARGET
082800           WHEN OTHER
082900              MOVE 'DEV_VERIFIED          ' TO WS-LCM-TARGET
083000        END-EVALUATE
083100
083200        CALL 'NE7PLCM0' USING PE-STATE-CODE OF WS-EVENTO-ACTUAL
083300                              PE-DEV-EVIDENCE OF WS-EVENTO-ACTUAL
083400                              WS-LCM-TARGET
083500                              WS-LCM-NEW-STATE
083600                              WS-LCM-SUCCESS
083700                              WS-LCM-MESSAGE
083800
083900        MOVE WS-LCM-MESSAGE TO WS-MSG-LIFECYCLE
084000
084100        IF WS-LCM-SUCCESS EQUAL 'Y'
084200           MOVE WS-LCM-NEW-STATE TO PE-STATE-CODE OF WS-EVENTO-ACTUAL
084300        END-IF
084400     END-IF.
084500
084600 2600-ADVANCE-LIFECYCLE-EXIT.
084700     EXIT.
084800******************************************************************
084900*               2700-ACCUMULATE-METRICS                         *
085000*  U5 - CONTEO POR AMBIENTE (COINCIDENCIA EXACTA) Y POR FASE      *
085100*  (COINCIDENCIA DE PREFIJO DEV/STAGE/PROD, EXACTA PARA CLOSED),  *
085200*  TOMANDO EL ESTADO YA AVANZADO POR 2600.                       *
085300******************************************************************
085400 2700-ACCUMULATE-METRICS.
085500
085600     ADD 1 TO MT-TOTAL-EVENTS OF WS-DASHBOARD-METRICS
085700
085800     EVALUATE PE-ENVIRONMENT OF WS-EVENTO-ACTUAL
085900        WHEN 'DEV  '
086000           ADD 1 TO MT-DEV-ENV OF WS-DASHBOARD-METRICS
086100        WHEN 'STAGE'
086200           ADD 1 TO MT-STAGE-ENV OF WS-DASHBOARD-METRICS
086300        WHEN 'PROD '
086400           ADD 1 TO MT-PROD-ENV OF WS-DASHBOARD-METRICS
086500     END-EVALUATE
086600
086700     EVALUATE TRUE
086800        WHEN PE-STATE-CODE OF WS-EVENTO-ACTUAL (1:3) EQUAL 'DEV'
086900           ADD 1 TO MT-DEV-PHASE OF WS-DASHBOARD-METRICS
087000        WHEN PE-STATE-CODE OF WS-EVENTO-ACTUAL (1:5) EQUAL 'STAGE'
087100           ADD 1 TO MT-STAGE-PHASE OF WS-DASHBOARD-METRICS
087200        WHEN PE-STATE-CODE OF WS-EVENTO-ACTUAL (1:4) EQUAL 'PROD'
087300           ADD 1 TO MT-PROD-PHASE OF WS-DASHBOARD-METRICS
087400        WHEN PE-88-ST-CLOSED OF WS-EVENTO-ACTUAL
087500           ADD 1 TO MT-CLOSED OF WS-DASHBOARD-METRICS
087600     END-EVALUATE.
087700
087800 2700-ACCUMULATE-METRICS-EXIT.
087900     EXIT.
088000******************************************************************
088100*                 2900-WRITE-EVENT-BLOCK                         *
088200*  U5/REPORTS - BLOQUE DE CONTROL POR EVENTO: ENCABEZADO,         *
088300*  CONTEOS BEFORE/AFTER/FIXED, DESGLOSE POR SEVERIDAD, MENSAJES   *
088400*  DE REGLA Y TEXTO DE CR CUANDO SE GENERO.                       *
088500******************************************************************
088600 2900-WRITE-EVENT-BLOCK.
088700
088800     MOVE SPACES TO WS-LINEA-IMPRESION
088900     STRING 'EVENT: '                  DELIMITED BY SIZE
089000            PE-ID OF WS-EVENTO-ACTUAL   DELIMITED BY SIZE
089100            '   SERVICE: '              DELIMITED BY SIZE
089200            WS-SERVICE-NAME-FOUND       DELIMITED BY SIZE
089300       INTO WS-LINEA-IMPRESION
089400     PERFORM 2950-PRINT-LINE
089500        THRU 2950-PRINT-LINE-EXIT
089600
089700     MOVE SPACES TO WS-LINEA-IMPRESION
089800     STRING 'ENVIRONMENT: '                    DELIMITED BY SIZE
089900            PE-ENVIRONMENT OF WS-EVENTO-ACTUAL DELIMITED BY SPACE
090000            '   AMI ID: '                      DELIMITED BY SIZE
090100            PE-AMI-ID OF WS-EVENTO-ACTUAL       DELIMITED BY SIZE
090200       INTO WS-LINEA-IMPRESION
090300     PERFORM 2950-PRINT-LINE
090400        THRU 2950-PRINT-LINE-EXIT
090500
090600     MOVE SPACES TO WS-LINEA-IMPRESION
090700     STRING 'PATCH DATE: '                          DELIMITED BY SIZE
090800            PE-PATCH-DATE-FLAT OF WS-EVENTO-ACTUAL   DELIMITED BY SIZE
090900            '   STATE: '                             DELIMITED BY SIZE
091000            PE-STATE-CODE OF WS-EVENTO-ACTUAL         DELIMITED BY SPACE
091100       INTO WS-LINEA-IMPRESION
091200     PERFORM 2950-PRINT-LINE
091300        THRU 2950-PRINT-LINE-EXIT
091400
091500     MOVE WS-EVT-BEFORE-COUNT TO WS-EDIT-BEFORE
091600     MOVE WS-EVT-AFTER-COUNT  TO WS-EDIT-AFTER
091700     MOVE WS-EVT-FIXED-COUNT  TO WS-EDIT-FIXED
091800     MOVE SPACES TO WS-LINEA-IMPRESION
091900     STRING 'BEFORE: '        DELIMITED BY SIZE
092000            WS-EDIT-BEFORE    DELIMITED BY SIZE
092100            '   AFTER: '      DELIMITED BY SIZE
092200            WS-EDIT-AFTER     DELIMITED BY SIZE
092300            '   FIXED: '      DELIMITED BY SIZE
092400            WS-EDIT-FIXED     DELIMITED BY SIZE
092500       INTO WS-LINEA-IMPRESION
092600     PERFORM 2950-PRINT-LINE
092700        THRU 2950-PRINT-LINE-EXIT
092800
092900     MOVE SPACES TO WS-LINEA-IMPRESION
093000     STRING 'SEVERITY - CRITICAL: '                       DELIMITED BY SIZE
093100            CNT-CRITICAL OF WS-EVT-SEVERITY-COUNTS         DELIMITED BY SIZE
093200            '   HIGH: '                                    DELIMITED BY SIZE
093300            CNT-HIGH OF WS-EVT-SEVERITY-COUNTS              DELIMITED BY SIZE
093400            '   MEDIUM: '                                   DELIMITED BY SIZE
093500            CNT-MEDIUM OF WS-EVT-SEVERITY-COUNTS             DELIMITED BY SIZE
093600            '   LOW: '                                       DELIMITED BY SIZE
093700            CNT-LOW OF WS-EVT-SEVERITY-COUNTS                 DELIMITED BY SIZE
093800       INTO WS-LINEA-IMPRESION
093900     PERFORM 2950-PRINT-LINE
094000        THRU 2950-PRINT-LINE-EXIT
094100
094200     MOVE SPACES TO WS-LINEA-IMPRESION
094300     STRING 'EVIDENCE: ' DELIMITED BY SIZE
094400            WS-MSG-EVIDENCIA DELIMITED BY SIZE
094500       INTO WS-LINEA-IMPRESION
094600     PERFORM 2950-PRINT-LINE
094700        THRU 2950-PRINT-LINE-EXIT
094800
094900     MOVE SPACES TO WS-LINEA-IMPRESION
095000     STRING 'STAGE CR: ' DELIMITED BY SIZE
095100            WS-MSG-STAGE-CR DELIMITED BY SIZE
095200       INTO WS-LINEA-IMPRESION
095300     PERFORM 2950-PRINT-LINE
095400        THRU 2950-PRINT-LINE-EXIT
095500
095600     MOVE SPACES TO WS-LINEA-IMPRESION
095700     STRING 'PROD CR: ' DELIMITED BY SIZE
095800            WS-MSG-PROD-CR DELIMITED BY SIZE
095900       INTO WS-LINEA-IMPRESION
096000     PERFORM 2950-PRINT-LINE
096100        THRU 2950-PRINT-LINE-EXIT
096200
096300     MOVE SPACES TO WS-LINEA-IMPRESION
096400     STRING 'LIFECYCLE: ' DELIMITED BY SIZE
096500            WS-MSG-LIFECYCLE DELIMITED BY SIZE
096600       INTO WS-LINEA-IMPRESION
096700     PERFORM 2950-PRINT-LINE
096800        THRU 2950-PRINT-LINE-EXIT
096900
097000     IF WS-STAGE-CR-LINE-COUNT GREATER THAN ZERO
097100        PERFORM 2970-PRINT-STAGE-CR-LINE
097200           THRU 2970-PRINT-STAGE-CR-LINE-EXIT
097300           VARYING WS-CI FROM 1 BY 1
097400           UNTIL WS-CI GREATER THAN WS-STAGE-CR-LINE-COUNT
097500     END-IF
097600
097700     IF WS-PROD-CR-LINE-COUNT GREATER THAN ZERO
097800        PERFORM 2980-PRINT-PROD-CR-LINE
097900           THRU 2980-PRINT-PROD-CR-LINE-EXIT
098000           VARYING WS-CI FROM 1 BY 1
098100           UNTIL WS-CI GREATER THAN WS-PROD-CR-LINE-COUNT
098200     END-IF
098300
098400     MOVE WS-LINEA-SEPARADORA TO WS-LINEA-IMPRESION
098500     PERFORM 2950-PRINT-LINE
098600        THRU 2950-PRINT-LINE-EXIT.
098700
098800 2900-WRITE-EVENT-BLOCK-EXIT.
098900     EXIT.
099000******************************************************************
099100*                 2950-PRINT-LINE                                *
099200******************************************************************
099300 2950-PRINT-LINE.
099400
099500     MOVE WS-LINEA-IMPRESION TO REG-EVIDENCE-REPORT
099600     WRITE REG-EVIDENCE-REPORT
099700     IF NOT FS-88-EVDNCRPT-OK
099800        DISPLAY 'NE7PEVR0 - ERROR AL ESCRIBIR EVDNCRPT, CODIGO: '
099900           SW-FS-EVDNCRPT
100000        PERFORM 3000-FIN
100100     END-IF
100200     MOVE SPACES TO WS-LINEA-IMPRESION.
100300
100400 2950-PRINT-LINE-EXIT.
100500     EXIT.
100600******************************************************************
100700*               2960-PRINT-WRAPPED-LINE                         *
100800*  U2/REPORTS - LOS RENGLONES DE CR PUEDEN SUPERAR LAS 132        *
100900*  COLUMNAS DEL IMPRESO; EL REMANENTE SE IMPRIME EN UN SEGUNDO    *
101000*  RENGLON SANGRADO PARA NO PERDER TEXTO.                        *
101100******************************************************************
101200 2960-PRINT-WRAPPED-LINE.
101300
101400     MOVE WS-WRAP-SOURCE (1:132) TO WS-LINEA-IMPRESION
101500     PERFORM 2950-PRINT-LINE
101600        THRU 2950-PRINT-LINE-EXIT
101700
101800     IF WS-WRAP-SOURCE (133:8) NOT EQUAL SPACES
101900        STRING '  '                DELIMITED BY SIZE
102000               WS-WRAP-SOURCE (133:8) DELIMITED BY SIZE
102100          INTO WS-LINEA-IMPRESION
102200        PERFORM 2950-PRINT-LINE
102300           THRU 2950-PRINT-LINE-EXIT
102400     END-IF.
102500
102600 2960-PRINT-WRAPPED-LINE-EXIT.
102700     EXIT.
102800******************************************************************
102900*                 2970-PRINT-STAGE-CR-LINE                       *
103000******************************************************************
103100 2970-PRINT-STAGE-CR-LINE.
103200
103300     MOVE WS-STAGE-CR-LINE (WS-CI) TO WS-WRAP-SOURCE
103400     PERFORM 2960-PRINT-WRAPPED-LINE
103500        THRU 2960-PRINT-WRAPPED-LINE-EXIT.
103600
103700 2970-PRINT-STAGE-CR-LINE-EXIT.
103800     EXIT.
103900******************************************************************
104000*                 2980-PRINT-PROD-CR-LINE                        *
104100******************************************************************
104200 2980-PRINT-PROD-CR-LINE.
104300
104400     MOVE WS-PROD-CR-LINE (WS-CI) TO WS-WRAP-SOURCE
104500     PERFORM 2960-PRINT-WRAPPED-LINE
104600        THRU 2960-PRINT-WRAPPED-LINE-EXIT.
104700
104800 2980-PRINT-PROD-CR-LINE-EXIT.
104900     EXIT.
105000******************************************************************
105100*                 3100-WRITE-TOTALS-PAGE                         *
105200*  U5/REPORTS - PAGINA FINAL DE TOTALES CON LAS METRICAS DE       *
105300*  TABLERO.                                                       *
105400******************************************************************
105500 3100-WRITE-TOTALS-PAGE.
105600
105700     MOVE WS-LINEA-SEPARADORA TO WS-LINEA-IMPRESION
105800     PERFORM 2950-PRINT-LINE
105900        THRU 2950-PRINT-LINE-EXIT
106000
106100     MOVE SPACES TO WS-LINEA-IMPRESION
106200     MOVE 'DASHBOARD METRICS - TOTALS' TO WS-LINEA-IMPRESION
106300     PERFORM 2950-PRINT-LINE
106400        THRU 2950-PRINT-LINE-EXIT
106500
106600     MOVE SPACES TO WS-LINEA-IMPRESION
106700     STRING 'TOTAL EVENTS: '                                DELIMITED BY SIZE
106800            MT-TOTAL-EVENTS OF WS-DASHBOARD-METRICS          DELIMITED BY SIZE
106900       INTO WS-LINEA-IMPRESION
107000     PERFORM 2950-PRINT-LINE
107100        THRU 2950-PRINT-LINE-EXIT
107200
107300     MOVE SPACES TO WS-LINEA-IMPRESION
107400     STRING 'BY ENVIRONMENT - DEV: '                         DELIMITED BY SIZE
107500            MT-DEV-ENV OF WS-DASHBOARD-METRICS                 DELIMITED BY SIZE
107600            '   STAGE: '                                       DELIMITED BY SIZE
107700            MT-STAGE-ENV OF WS-DASHBOARD-METRICS                DELIMITED BY SIZE
107800            '   PROD: '                                         DELIMITED BY SIZE
107900            MT-PROD-ENV OF WS-DASHBOARD-METRICS                  DELIMITED BY SIZE
108000       INTO WS-LINEA-IMPRESION
108100     PERFORM 2950-PRINT-LINE
108200        THRU 2950-PRINT-LINE-EXIT
108300
108400     MOVE SPACES TO WS-LINEA-IMPRESION
108500     STRING 'BY PHASE - DEV: '                                DELIMITED BY SIZE
108600            MT-DEV-PHASE OF WS-DASHBOARD-METRICS                 DELIMITED BY SIZE
108700            '   STAGE: '                                        DELIMITED BY SIZE
108800            MT-STAGE-PHASE OF WS-DASHBOARD-METRICS                DELIMITED BY SIZE
108900            '   PROD: '                                          DELIMITED BY SIZE
109000            MT-PROD-PHASE OF WS-DASHBOARD-METRICS                  DELIMITED BY SIZE
109100       INTO WS-LINEA-IMPRESION
109200     PERFORM 2950-PRINT-LINE
109300        THRU 2950-PRINT-LINE-EXIT
109400
109500     MOVE SPACES TO WS-LINEA-IMPRESION
109600     STRING 'CLOSED: '                              DELIMITED BY SIZE
109700            MT-CLOSED OF WS-DASHBOARD-METRICS         DELIMITED BY SIZE
109800       INTO WS-LINEA-IMPRESION
109900     PERFORM 2950-PRINT-LINE
110000        THRU 2950-PRINT-LINE-EXIT.
110100
110200 3100-WRITE-TOTALS-PAGE-EXIT.
110300     EXIT.
110400******************************************************************
110500*                 9300-FIND-SERVICE-BY-ID                        *
110600*  BUSCA WS-BUSCAR-SVC-ID EN EL MAESTRO DE SERVICIOS EN MEMORIA;  *
110700*  DEVUELVE EL NOMBRE EN WS-SERVICE-NAME-FOUND SI LO ENCUENTRA.   *
110800******************************************************************
110900 9300-FIND-SERVICE-BY-ID.
111000
111100     MOVE SPACES TO WS-SERVICE-NAME-FOUND
111200     SET SW-88-SVC-ENCONTRADO-NO TO TRUE
111300
111400     PERFORM 9310-CHECK-ONE-SERVICE
111500        THRU 9310-CHECK-ONE-SERVICE-EXIT
111600        VARYING WS-SVJ FROM 1 BY 1
111700        UNTIL WS-SVJ GREATER THAN WS-SVC-COUNT.
111800
111900 9300-FIND-SERVICE-BY-ID-EXIT.
112000     EXIT.
112100******************************************************************
112200*                 9310-CHECK-ONE-SERVICE                         *
112300******************************************************************
112400 9310-CHECK-ONE-SERVICE.
112500
112600     IF SW-88-SVC-ENCONTRADO-NO
112700        MOVE WS-SERVICE-ENTRY (WS-SVJ) TO NE7PSVC0-FLAT
112800                                           OF WS-SERVICE-BUILD
112900        IF SVC-ID OF WS-SERVICE-BUILD EQUAL WS-BUSCAR-SVC-ID
113000           MOVE SVC-NAME OF WS-SERVICE-BUILD TO WS-SERVICE-NAME-FOUND
113100           SET SW-88-SVC-ENCONTRADO-SI TO TRUE
113200        END-IF
113300     END-IF.
113400
113500 9310-CHECK-ONE-SERVICE-EXIT.
113600     EXIT.
113700******************************************************************
113800*                             3000-FIN                           *
113900******************************************************************
114000 3000-FIN.
114100
114200     PERFORM 3100-WRITE-TOTALS-PAGE
114300        THRU 3100-WRITE-TOTALS-PAGE-EXIT
114400
114500     DISPLAY 'NE7PEVR0 - EVENTOS PROCESADOS: ' WS-EVENTS-COUNT
114800
114900     CLOSE SERVICE-MASTER
115000     CLOSE PATCH-EVENTS
115100     CLOSE VULNERABILITIES
115200     CLOSE EVIDENCE-REPORT
115300
115400     STOP RUN.
