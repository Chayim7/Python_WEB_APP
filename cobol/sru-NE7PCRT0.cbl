000100******************************************************************
000200*                                                                *
000300*          I D E N T I F I C A T I O N  D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7PCRT0.
000800 AUTHOR. GUILLERMO FORRICH.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 11/09/1990.
001100 DATE-COMPILED. 02/16/2024.
001200 SECURITY. CONFIDENTIAL.
001300******************************************************************
001400* PROGRAM NAME:    NE7PCRT0.                                     *
001500* ORIGINAL AUTHOR:  GUILLERMO FORRICH.                           *
001600*                                                                *
001700* DESCRIPCION:  ARMADOR DE TEXTO DE CHANGE REQUEST (CR).  RECIBE *
001800*               UN EVENTO DE PARCHEO, EL NOMBRE DEL SERVICIO Y   *
001900*               EL CONTEO POR SEVERIDAD DE LAS VULNERABILIDADES  *
002000*               CORREGIDAS Y ARMA EL DOCUMENTO DE PROMOCION      *
002100*               DEV->STAGE O STAGE->PROD SEGUN EL TIPO PEDIDO.   *
002200*                                                                *
002300* MANTENIMIENTO                                                  *
002400* FECHA       AUTOR         REQUERIMIENTO                        *
002500* ----------  ------------  ----------------------------------- *
002600* 02/16/2024  G.FORRICH     VERSION INICIAL. ALTA DEL ARMADOR DE *
002700*                           TEXTO DE CR PARA EL TRACKER NE7P.    *
002800* 06/04/2024  G.FORRICH     LINEA DE DESGLOSE POR SEVERIDAD SIN  *
002900*                           CEROS A LA IZQUIERDA (NEP-1049).     *
003000* 11/19/2024  L.OYARZUN     NOTA DE DATOS SINTETICOS AGREGADA A  *
003100*                           PEDIDO DE AUDITORIA (NEP-1288).      *
003120* 06/11/2025  L.OYARZUN     QUITADO EL INTERRUPTOR DE PRUEBA, YA *
003140*                           NO SE USA.  AGREGADAS VALIDACIONES DE*
003160*                           TIPO DE REQUEST Y DE DESGLOSE VACIO  *
003180*                           EN SU LUGAR (NEP-1420).              *
003200******************************************************************
003300******************************************************************
003400*                                                                *
003500*             E N V I R O N M E N T   D I V I S I O N            *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004400******************************************************************
004500*                                                                *
004600*                      D A T A   D I V I S I O N                 *
004700*                                                                *
004800******************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*                    DEFINICION DE CONSTANTES                    *
005300******************************************************************
005400 01  CT-CONSTANTES.
005500     05  CT-RUTINA                      PIC X(08) VALUE 'NE7PCRT0'.
005510     05  CT-REQUEST-TIPOS.
005520         10  CT-REQ-STAGE               PIC X(05) VALUE 'STAGE'.
005530         10  CT-REQ-PROD                PIC X(05) VALUE 'PROD '.
005540     05  CT-REQUEST-TIPOS-R REDEFINES CT-REQUEST-TIPOS.
005550         10  CT-REQUEST-TIPOS-FLAT      PIC X(10).
005800     05  CT-TXT-NOTA                    PIC X(140) VALUE
005900         'Note: This summary is generated from synthetic, non-pro
006000-        'duction data and does not reflect any real systems, sc
006100-        'ans, or vulnerabilities.'.
006200******************************************************************
006300*                    DEFINICION DE CONTADORES                    *
006400******************************************************************
006500 77  WS-LI                              PIC 9(03) COMP VALUE 0.
006600 77  WS-TRIM-SPACES                     PIC 9(02) COMP VALUE 0.
006700 77  WS-TRIM-LEN                        PIC 9(02) COMP VALUE 0.
006800******************************************************************
006900*                     DEFINICION DE VARIABLES                    *
007000******************************************************************
007100 01  WS-TRIM-AREA.
007200     05  WS-TRIM-EDIT                   PIC Z(04)9.
007300     05  WS-TRIM-RESULT                 PIC X(05) VALUE SPACES.
007400 01  WS-TRIM-AREA-R REDEFINES WS-TRIM-AREA.
007500     05  WS-TRIM-EDIT-X                 PIC X(05).
007600     05  FILLER                         PIC X(05).
007700
007800 01  WS-TEXTOS-CRITICO.
007900     05  WS-CRIT-TXT                    PIC X(05).
008000     05  WS-CRIT-LEN                    PIC 9(01) COMP.
008100     05  WS-HIGH-TXT                    PIC X(05).
008200     05  WS-HIGH-LEN                    PIC 9(01) COMP.
008300     05  WS-MED-TXT                     PIC X(05).
008400     05  WS-MED-LEN                     PIC 9(01) COMP.
008500     05  WS-LOW-TXT                     PIC X(05).
008600     05  WS-LOW-LEN                     PIC 9(01) COMP.
008700     05  WS-TOT-TXT                     PIC X(05).
008800     05  WS-TOT-LEN                     PIC 9(01) COMP.
008900 01  WS-TEXTOS-CRITICO-R REDEFINES WS-TEXTOS-CRITICO.
008950     05  WS-TEXTOS-MITAD-1              PIC X(15).
008970     05  WS-TEXTOS-MITAD-2              PIC X(15).
010000
010100******************************************************************
010700*                                                                *
010800*                      L I N K A G E   S E C T I O N             *
010900*                                                                *
011000******************************************************************
011100 LINKAGE SECTION.
011200 01  LK-REQUEST-TYPE                    PIC X(05).
011300 01  LK-EVENT-AREA.
011400     COPY NE7PEVT0.
011500 01  LK-SERVICE-NAME                    PIC X(30).
011600 01  LK-SEVERITY-COUNTS.
011700     COPY NE7PCNT0.
011800 01  LK-CR-LINE-COUNT                   PIC 9(03) COMP.
011900 01  LK-CR-TEXT.
012000     05  LK-CR-LINE                     PIC X(140) OCCURS 12 TIMES.
012100******************************************************************
012200*                                                                *
012300*              P R O C E D U R E   D I V I S I O N               *
012400*                                                                *
012500******************************************************************
012600 PROCEDURE DIVISION USING LK-REQUEST-TYPE LK-EVENT-AREA
012700                          LK-SERVICE-NAME LK-SEVERITY-COUNTS
012800                          LK-CR-LINE-COUNT LK-CR-TEXT.
012900******************************************************************
013000*                        0000-MAINLINE                           *
013100******************************************************************
013200 0000-MAINLINE.
013300
013400     PERFORM 1000-INICIO
013500        THRU 1000-INICIO-EXIT
013600
013700     PERFORM 2000-BUILD-BREAKDOWN-LINE
013800        THRU 2000-BUILD-BREAKDOWN-LINE-EXIT
013900
014000     EVALUATE TRUE
014100        WHEN LK-REQUEST-TYPE EQUAL CT-REQ-STAGE
014200           PERFORM 2100-BUILD-STAGE-CR
014300              THRU 2100-BUILD-STAGE-CR-EXIT
014400        WHEN LK-REQUEST-TYPE EQUAL CT-REQ-PROD
014500           PERFORM 2200-BUILD-PROD-CR
014600              THRU 2200-BUILD-PROD-CR-EXIT
014700     END-EVALUATE
014800
014900     PERFORM 3000-FIN.
015000******************************************************************
015100*                           1000-INICIO                          *
015200******************************************************************
015300 1000-INICIO.
015400
015500     MOVE ZEROS TO LK-CR-LINE-COUNT
015600     MOVE SPACES TO LK-CR-TEXT
015650
015660     IF LK-REQUEST-TYPE NOT EQUAL CT-REQ-STAGE
015665           AND LK-REQUEST-TYPE NOT EQUAL CT-REQ-PROD
015670        DISPLAY 'NE7PCRT0 - TIPO DE REQUEST INVALIDO: '
015680           LK-REQUEST-TYPE ' (VALIDOS: ' CT-REQUEST-TIPOS-FLAT ')'
015690     END-IF.
015700
015800 1000-INICIO-EXIT.
015900     EXIT.
016000******************************************************************
016100*                 2000-BUILD-BREAKDOWN-LINE                      *
016200*  U2 - LINEA DE DESGLOSE, IGUAL EN AMBAS VARIANTES:              *
016300*  "Breakdown by severity: Critical: c, High: h, Medium: m,       *
016400*   Low: l" - CONTADORES SIN CEROS A LA IZQUIERDA.                *
016500******************************************************************
016600 2000-BUILD-BREAKDOWN-LINE.
016700
016800     MOVE CNT-CRITICAL OF LK-SEVERITY-COUNTS TO WS-TRIM-EDIT
016900     PERFORM 9100-TRIM-NUMBER THRU 9100-TRIM-NUMBER-EXIT
017000     MOVE WS-TRIM-RESULT TO WS-CRIT-TXT
017100     MOVE WS-TRIM-LEN    TO WS-CRIT-LEN
017200
017300     MOVE CNT-HIGH OF LK-SEVERITY-COUNTS TO WS-TRIM-EDIT
017400     PERFORM 9100-TRIM-NUMBER THRU 9100-TRIM-NUMBER-EXIT
017500     MOVE WS-TRIM-RESULT TO WS-HIGH-TXT
017600     MOVE WS-TRIM-LEN    TO WS-HIGH-LEN
017700
017800     MOVE CNT-MEDIUM OF LK-SEVERITY-COUNTS TO WS-TRIM-EDIT
017900     PERFORM 9100-TRIM-NUMBER THRU 9100-TRIM-NUMBER-EXIT
018000     MOVE WS-TRIM-RESULT TO WS-MED-TXT
018100     MOVE WS-TRIM-LEN    TO WS-MED-LEN
018200
018300     MOVE CNT-LOW OF LK-SEVERITY-COUNTS TO WS-TRIM-EDIT
018400     PERFORM 9100-TRIM-NUMBER THRU 9100-TRIM-NUMBER-EXIT
018500     MOVE WS-TRIM-RESULT TO WS-LOW-TXT
018600     MOVE WS-TRIM-LEN    TO WS-LOW-LEN
018700
018800     MOVE CNT-TOTAL OF LK-SEVERITY-COUNTS TO WS-TRIM-EDIT
018900     PERFORM 9100-TRIM-NUMBER THRU 9100-TRIM-NUMBER-EXIT
019000     MOVE WS-TRIM-RESULT TO WS-TOT-TXT
019100     MOVE WS-TRIM-LEN    TO WS-TOT-LEN
019110
019120     IF WS-TEXTOS-MITAD-1 EQUAL SPACES
019130           OR WS-TEXTOS-MITAD-2 EQUAL SPACES
019140        DISPLAY 'NE7PCRT0 - DESGLOSE POR SEVERIDAD VACIO - '
019145           'REVISAR RUTINA DE RECORTE DE CEROS'
019150     END-IF.
019200
019300 2000-BUILD-BREAKDOWN-LINE-EXIT.
019400     EXIT.
019500******************************************************************
019600*                    2100-BUILD-STAGE-CR                         *
019700*  U2 - DOCUMENTO DE CR DE STAGE (PROMOCION DEV -> STAGE).        *
019800******************************************************************
019900 2100-BUILD-STAGE-CR.
020000
020100     ADD 1 TO LK-CR-LINE-COUNT
020200     STRING 'Service: ' DELIMITED BY SIZE
020300            LK-SERVICE-NAME DELIMITED BY SIZE
020400       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
020500
020600     ADD 1 TO LK-CR-LINE-COUNT
020700     MOVE 'Environment promotion: DEV -> STAGE'
020800       TO LK-CR-LINE (LK-CR-LINE-COUNT)
020900
021000     ADD 1 TO LK-CR-LINE-COUNT
021100     STRING 'AMI ID: ' DELIMITED BY SIZE
021200            PE-AMI-ID OF LK-EVENT-AREA DELIMITED BY SIZE
021300       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
021400
021500     ADD 1 TO LK-CR-LINE-COUNT
021600     STRING 'DEV patch date: ' DELIMITED BY SIZE
021700            PE-PATCH-DATE-FLAT OF LK-EVENT-AREA DELIMITED BY SIZE
021800       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
021900
022000     ADD 1 TO LK-CR-LINE-COUNT
022100
022200     ADD 1 TO LK-CR-LINE-COUNT
022300     STRING 'Total fixed vulnerabilities in DEV: ' DELIMITED BY SIZE
022400            WS-TOT-TXT (1 : WS-TOT-LEN) DELIMITED BY SIZE
022500       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
022600
022650     ADD 1 TO LK-CR-LINE-COUNT
022700     PERFORM 2900-WRITE-BREAKDOWN-LINE
022800        THRU 2900-WRITE-BREAKDOWN-LINE-EXIT
022900
023000     ADD 1 TO LK-CR-LINE-COUNT
023100
023200     ADD 1 TO LK-CR-LINE-COUNT
023300     MOVE 'Summary:' TO LK-CR-LINE (LK-CR-LINE-COUNT)
023400
023500     ADD 1 TO LK-CR-LINE-COUNT
023600     MOVE 'This change promotes a synthetic AMI patch from DEV to
023700-        ' STAGE. The DEV run demonstrated remediation of the vu
023800-        'lnerabilities listed above.'
023900       TO LK-CR-LINE (LK-CR-LINE-COUNT)
024000
024100     ADD 1 TO LK-CR-LINE-COUNT
024200
024300     ADD 1 TO LK-CR-LINE-COUNT
024400     MOVE CT-TXT-NOTA TO LK-CR-LINE (LK-CR-LINE-COUNT).
024500
024600 2100-BUILD-STAGE-CR-EXIT.
024700     EXIT.
024800******************************************************************
024900*                    2200-BUILD-PROD-CR                          *
025000*  U2 - DOCUMENTO DE CR DE PROD (PROMOCION STAGE -> PROD).        *
025100******************************************************************
025200 2200-BUILD-PROD-CR.
025300
025400     ADD 1 TO LK-CR-LINE-COUNT
025500     STRING 'Service: ' DELIMITED BY SIZE
025600            LK-SERVICE-NAME DELIMITED BY SIZE
025700       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
025800
025900     ADD 1 TO LK-CR-LINE-COUNT
026000     MOVE 'Environment promotion: STAGE -> PROD'
026100       TO LK-CR-LINE (LK-CR-LINE-COUNT)
026200
026300     ADD 1 TO LK-CR-LINE-COUNT
026400     STRING 'AMI ID: ' DELIMITED BY SIZE
026500            PE-AMI-ID OF LK-EVENT-AREA DELIMITED BY SIZE
026600       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
026700
026800     ADD 1 TO LK-CR-LINE-COUNT
026900     STRING 'Current lifecycle state: ' DELIMITED BY SIZE
027000            PE-STATE-CODE OF LK-EVENT-AREA DELIMITED BY SIZE
027100       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
027200
027300     ADD 1 TO LK-CR-LINE-COUNT
027400
027500     ADD 1 TO LK-CR-LINE-COUNT
027600     STRING 'Total fixed vulnerabilities validated in DEV: '
027700            DELIMITED BY SIZE
027800            WS-TOT-TXT (1 : WS-TOT-LEN) DELIMITED BY SIZE
027900       INTO LK-CR-LINE (LK-CR-LINE-COUNT)
028000
028050     ADD 1 TO LK-CR-LINE-COUNT
028100     PERFORM 2900-WRITE-BREAKDOWN-LINE
028200        THRU 2900-WRITE-BREAKDOWN-LINE-EXIT
028300
028400     ADD 1 TO LK-CR-LINE-COUNT
028500
028600     ADD 1 TO LK-CR-LINE-COUNT
028700     MOVE 'Summary:' TO LK-CR-LINE (LK-CR-LINE-COUNT)
028800
028900     ADD 1 TO LK-CR-LINE-COUNT
029000     MOVE 'This change promotes a synthetic AMI patch from STAGE
029100-        ' to PROD, based on DEV evidence that the vulnerabiliti
029200-        'es above were remediated.'
029300       TO LK-CR-LINE (LK-CR-LINE-COUNT)
029400
029500     ADD 1 TO LK-CR-LINE-COUNT
029600
029700     ADD 1 TO LK-CR-LINE-COUNT
029800     MOVE CT-TXT-NOTA TO LK-CR-LINE (LK-CR-LINE-COUNT).
029900
030000 2200-BUILD-PROD-CR-EXIT.
030100     EXIT.
030200******************************************************************
030300*               2900-WRITE-BREAKDOWN-LINE                        *
030400******************************************************************
030500 2900-WRITE-BREAKDOWN-LINE.
030600
030700     STRING 'Breakdown by severity: Critical: ' DELIMITED BY SIZE
030800            WS-CRIT-TXT (1 : WS-CRIT-LEN) DELIMITED BY SIZE
030900            ', High: '                    DELIMITED BY SIZE
031000            WS-HIGH-TXT (1 : WS-HIGH-LEN)  DELIMITED BY SIZE
031100            ', Medium: '                   DELIMITED BY SIZE
031200            WS-MED-TXT (1 : WS-MED-LEN)    DELIMITED BY SIZE
031300            ', Low: '                      DELIMITED BY SIZE
031400            WS-LOW-TXT (1 : WS-LOW-LEN)    DELIMITED BY SIZE
031500       INTO LK-CR-LINE (LK-CR-LINE-COUNT).
031600
031700 2900-WRITE-BREAKDOWN-LINE-EXIT.
031800     EXIT.
031900******************************************************************
032000*                    9100-TRIM-NUMBER                            *
032100*  QUITA LOS CEROS/ESPACIOS A LA IZQUIERDA DE UN CAMPO EDITADO    *
032200*  PIC Z(4)9, DEJANDO EL VALOR EN WS-TRIM-RESULT Y SU LONGITUD    *
032300*  REAL EN WS-TRIM-LEN.  NO SE USAN FUNCIONES INTRINSECAS.        *
032400******************************************************************
032500 9100-TRIM-NUMBER.
032600
032700     MOVE SPACES TO WS-TRIM-RESULT
032800     MOVE ZEROS TO WS-TRIM-SPACES
032900     INSPECT WS-TRIM-EDIT TALLYING WS-TRIM-SPACES
033000        FOR LEADING SPACE
033100     COMPUTE WS-TRIM-LEN = 5 - WS-TRIM-SPACES
033200     MOVE WS-TRIM-EDIT (WS-TRIM-SPACES + 1 : WS-TRIM-LEN)
033300       TO WS-TRIM-RESULT (1 : WS-TRIM-LEN).
033400
033500 9100-TRIM-NUMBER-EXIT.
033600     EXIT.
033700******************************************************************
033800*                             3000-FIN                           *
033900******************************************************************
034000 3000-FIN.
034100
034600     GOBACK.
