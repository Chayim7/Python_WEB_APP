000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7PVUL0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UNA VULNERABILIDAD SINTETICA DE UN     *
000600*               SNAPSHOT DE ESCANEO (BEFORE O AFTER) ASOCIADA A  *
000700*               UN EVENTO DE PARCHEO.  TODOS LOS DATOS SON       *
000800*               SINTETICOS - NO REFLEJAN ESCANEOS REALES.        *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 137 POSICIONES.                          *
001300*           PREFIJO  : VU.                                      *
001400*                                                                *
001500* MANTENIMIENTO                                                 *
001600* FECHA       AUTOR         DESCRIPCION                          *
001700* ----------  ------------  ----------------------------------- *
001800* 2024-02-14  G.FORRICH     VERSION INICIAL - NE7P TRACKER.      *
001900* 2024-07-22  L.OYARZUN     PARTIDO EL ID SINTETICO Y EL CVE EN  *
002000*                           SUB-CAMPOS PARA VALIDACION (NEP-1108)*
002100******************************************************************
002200     05  NE7PVUL0.
002300         10  VU-PE-ID                   PIC 9(05).
002400         10  VU-SNAPSHOT-TYPE           PIC X(06).
002500             88  VU-88-SNAPSHOT-BEFORE       VALUE 'BEFORE'.
002600             88  VU-88-SNAPSHOT-AFTER        VALUE 'AFTER '.
002700         10  VU-SYNTHETIC-ID.
002800             15  FILLER                 PIC X(05) VALUE 'VULN-'.
002900             15  VU-SYN-SEQ             PIC 9(04).
003000             15  FILLER                 PIC X(01) VALUE '-'.
003100             15  VU-SYN-IDX             PIC 9(04).
003200         10  VU-CVE.
003300             15  FILLER                 PIC X(04) VALUE 'CVE-'.
003400             15  VU-CVE-YEAR             PIC 9(04).
003500             15  FILLER                 PIC X(01) VALUE '-'.
003600             15  VU-CVE-IDENT            PIC 9(05).
003700         10  VU-PLUGIN-ID.
003800             15  FILLER                 PIC X(05) VALUE 'PLUG-'.
003900             15  VU-PLUGIN-NUM          PIC 9(05).
004000         10  VU-SEVERITY                PIC X(08).
004100             88  VU-88-SEV-CRITICAL          VALUE 'CRITICAL'.
004200             88  VU-88-SEV-HIGH              VALUE 'HIGH    '.
004300             88  VU-88-SEV-MEDIUM            VALUE 'MEDIUM  '.
004400             88  VU-88-SEV-LOW               VALUE 'LOW     '.
004500         10  VU-HOST                    PIC X(20).
004600         10  VU-DESCRIPTION             PIC X(60).
005700*
005800*    VISTA PLANA DE TODO EL REGISTRO, USADA AL COPIAR UNA
005900*    VULNERABILIDAD BEFORE COMO REMANENTE HACIA EL SNAPSHOT
006000*    AFTER (NE7PGEN0 2100).
006100*
006200     05  NE7PVUL0-FLAT REDEFINES NE7PVUL0 PIC X(137).
