000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7PEVT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN EVENTO DE PARCHEO DE AMI (MACHINE   *
000600*               IMAGE) A TRAVES DE LOS TRES AMBIENTES DEV,       *
000700*               STAGE Y PROD, INCLUYENDO EL CODIGO DE ESTADO     *
000800*               DEL CICLO DE VIDA DE PROMOCION.                  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 130 POSICIONES.                          *
001300*           PREFIJO  : PE.                                      *
001400*                                                                *
001500* MANTENIMIENTO                                                 *
001600* FECHA       AUTOR         DESCRIPCION                          *
001700* ----------  ------------  ----------------------------------- *
001800* 2024-02-14  G.FORRICH     VERSION INICIAL - NE7P TRACKER.      *
001900* 2024-06-03  G.FORRICH     AGREGADO REDEFINES DE FASE PARA      *
002000*                           TABLERO DE METRICAS (NEP-1042).      *
002100******************************************************************
002200     05  NE7PEVT0.
002300         10  PE-ID                      PIC 9(05).
002400         10  PE-SVC-ID                  PIC 9(05).
002500         10  PE-ENVIRONMENT             PIC X(05).
002600             88  PE-88-ENV-DEV                VALUE 'DEV  '.
002700             88  PE-88-ENV-STAGE              VALUE 'STAGE'.
002800             88  PE-88-ENV-PROD               VALUE 'PROD '.
002900         10  PE-AMI-ID                  PIC X(21).
003000         10  PE-PATCH-DATE.
003100             15  PE-PATCH-DATE-YYYY     PIC X(04).
003200             15  FILLER                 PIC X(01) VALUE '-'.
003300             15  PE-PATCH-DATE-MM       PIC X(02).
003400             15  FILLER                 PIC X(01) VALUE '-'.
003500             15  PE-PATCH-DATE-DD       PIC X(02).
003600         10  PE-DEV-EVIDENCE            PIC X(01).
003700             88  PE-88-DEV-EVIDENCE-YES       VALUE 'Y'.
003800             88  PE-88-DEV-EVIDENCE-NO        VALUE 'N'.
003900         10  PE-STATE-CODE              PIC X(22).
004000             88  PE-88-ST-DEV-EVIDENCE  VALUE 'DEV_EVIDENCE_CAPTURED '.
004100             88  PE-88-ST-DEV-VERIFIED  VALUE 'DEV_VERIFIED          '.
004200             88  PE-88-ST-STAGE-CR-RDY  VALUE 'STAGE_CR_READY        '.
004300             88  PE-88-ST-STAGE-PATCHED VALUE 'STAGE_PATCHED         '.
004400             88  PE-88-ST-PROD-CR-RDY   VALUE 'PROD_CR_READY         '.
004500             88  PE-88-ST-PROD-PATCHED  VALUE 'PROD_PATCHED          '.
004600             88  PE-88-ST-CLOSED        VALUE 'CLOSED                '.
004700         10  PE-NOTES                   PIC X(60).
004800         10  FILLER                     PIC X(01).
004900*
005000*    VISTA DE FECHA APLANADA, USADA POR LAS RUTINAS QUE COMPARAN
005100*    O MUEVEN LA FECHA DE PARCHEO SIN DESCOMPONER AAAA-MM-DD.
005200*
005300     05  PE-PATCH-DATE-FLAT REDEFINES PE-PATCH-DATE PIC X(10).
005400*
005500*    VISTA DEL CODIGO DE ESTADO PARTIDA EN PREFIJO/SUFIJO, USADA
005600*    POR LOS REPORTES QUE ALINEAN EL PREFIJO DE FASE (DEV/STAGE/
005700*    PROD/CLOSED) EN UNA COLUMNA FIJA.
005800*
005900     05  PE-STATE-VIEW REDEFINES PE-STATE-CODE.
006000         10  PE-STATE-PREFIX8           PIC X(08).
006100         10  PE-STATE-SUFFIX14          PIC X(14).
006200*
006300*    VISTA PLANA DE TODO EL REGISTRO, USADA POR LA ORDENACION EN
006400*    MEMORIA POR FECHA DE PARCHEO DESCENDENTE (NE7PEVR0 1300).
006500*
006600     05  NE7PEVT0-FLAT REDEFINES NE7PEVT0 PIC X(130).
