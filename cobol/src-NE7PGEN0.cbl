000100******************************************************************
000200*                                                                *
000300*          I D E N T I F I C A T I O N  D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7PGEN0.
000800 AUTHOR. GUILLERMO FORRICH.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 07/22/1985.
001100 DATE-COMPILED. 02/21/2024.
001200 SECURITY. CONFIDENTIAL.
001300******************************************************************
001400* PROGRAM NAME:    NE7PGEN0.                                     *
001500* ORIGINAL AUTHOR:  GUILLERMO FORRICH.                           *
001600*                                                                *
001700* DESCRIPCION:  CORRIDA NOCTURNA DE GENERACION DE DATOS          *
001800*               SINTETICOS DE VULNERABILIDADES.  LEE LOS EVENTOS *
001900*               DE PARCHEO DE NE7PEVT y REGENERA POR COMPLETO EL *
002000*               ARCHIVO DE VULNERABILIDADES, ESCRIBIENDO PARA    *
002100*               CADA EVENTO UN SNAPSHOT BEFORE DE 20 REGISTROS   *
002200*               Y EL SNAPSHOT AFTER DERIVADO.  NINGUN DATO ES    *
002300*               REAL - TODO ES FABRICADO PARA DEMOSTRACION.      *
002400*                                                                *
002500* MANTENIMIENTO                                                  *
002600* FECHA       AUTOR         REQUERIMIENTO                        *
002700* ----------  ------------  ----------------------------------- *
002800* 02/21/2024  G.FORRICH     VERSION INICIAL. ALTA DEL GENERADOR  *
002900*                           DE DATOS SINTETICOS PARA NE7P.       *
003000* 08/14/2024  G.FORRICH     GENERADOR CONGRUENCIAL PROPIO EN     *
003100*                           REEMPLAZO DE LA RUTINA DE AZAR DEL   *
003200*                           SISTEMA OPERATIVO (NEP-1174).        *
003300* 01/06/2025  L.OYARZUN     AJUSTE Y2K - LA SEMILLA DE ARRANQUE  *
003400*                           SE TOMA DEL RELOJ DE 8 DIGITOS EN    *
003500*                           LUGAR DE LA FECHA JULIANA DE 2 ANIOS *
003600*                           (NEP-1356).                          *
003700* 03/18/2025  L.OYARZUN     TOPE INFERIOR DE R EN 1 CUANDO EL    *
003800*                           TOTAL DE VULNERABILIDADES ES BAJO    *
003900*                           (NEP-1402).                          *
003920* 06/11/2025  L.OYARZUN     QUITADO EL INTERRUPTOR DE PRUEBA, YA *
003940*                           NO SE USA.  ALTA DE TARJETA DE       *
003960*                           CONTROL POR SYSIN PARA CORRER SOLO   *
003980*                           BEFORE O SOLO AFTER, CON VALIDACION  *
003985*                           DE QUE EXISTA BEFORE ANTES DE        *
003990*                           GENERAR AFTER (NEP-1420).            *
004000******************************************************************
004100******************************************************************
004200*                                                                *
004300*             E N V I R O N M E N T   D I V I S I O N            *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PATCH-EVENTS  ASSIGN       TO PATCHEVT
005500                          FILE STATUS  IS SW-FS-PATCHEVT.
005600     SELECT VULNERABILITIES ASSIGN     TO VULNRTY
005700                          FILE STATUS  IS SW-FS-VULNRTY.
005800******************************************************************
005900*                                                                *
006000*                      D A T A   D I V I S I O N                 *
006100*                                                                *
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PATCH-EVENTS
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 130 CHARACTERS.
006800 01  REG-PATCH-EVENT.
006900     COPY NE7PEVT0.
007000
007100 FD  VULNERABILITIES
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 137 CHARACTERS.
007400 01  REG-VULNERABILITY.
007500     COPY NE7PVUL0.
007600
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*                    DEFINICION DE CONSTANTES                    *
008000******************************************************************
008100 01  CT-CONSTANTES.
008200     05  CT-RUTINA                      PIC X(08) VALUE 'NE7PGEN0'.
008300     05  CT-BEFORE-SIZE                 PIC 9(03) COMP VALUE 20.
008400     05  CT-AFTER-FALLBACK              PIC 9(03) COMP VALUE 10.
008500     05  CT-DESCRIPCION                 PIC X(60) VALUE
008600         'Synthetic vulnerability used for demonstration only.'.
008620     05  CT-DESCRIPCION-R REDEFINES CT-DESCRIPCION.
008640         10  CT-DESCRIPCION-MITAD-1     PIC X(30).
008660         10  CT-DESCRIPCION-MITAD-2     PIC X(30).
008700     05  CT-LCG-MULT                    PIC 9(09) COMP
008800                                        VALUE 16807.
008900     05  CT-LCG-MOD                     PIC 9(10) COMP
009000                                        VALUE 2147483647.
009020     05  CT-MSG-BEFORE-REQUERIDO        PIC X(46) VALUE
009040         'Generate BEFORE snapshot first for this event.'.
009050     05  FILLER                         PIC X(01) VALUE SPACE.
009100******************************************************************
009200*                    DEFINICION DE CONTADORES                    *
009300******************************************************************
009400 77  WS-VI                              PIC 9(04) COMP VALUE 0.
009500 77  WS-BEFORE-COUNT                    PIC 9(04) COMP VALUE 0.
009600 77  WS-AFTER-COUNT                     PIC 9(04) COMP VALUE 0.
009700 77  WS-SNAPSHOT-SEQ                    PIC 9(04) COMP VALUE 0.
009800 77  WS-R-MIN                           PIC 9(04) COMP VALUE 0.
009900 77  WS-R-MAX                           PIC 9(04) COMP VALUE 0.
010000 77  WS-R-COUNT                         PIC 9(04) COMP VALUE 0.
010100 77  WS-PICK                            PIC 9(04) COMP VALUE 0.
010200******************************************************************
010300*             GENERADOR CONGRUENCIAL LINEAL (RUTINA DE AZAR)     *
010400******************************************************************
010500 77  WS-SEED                            PIC 9(10) COMP VALUE 1.
010600 77  WS-LCG-PRODUCTO                    PIC 9(18) COMP VALUE 0.
010700 77  WS-LCG-COCIENTE                    PIC 9(10) COMP VALUE 0.
010800 77  WS-RND-LO                          PIC 9(10) COMP VALUE 0.
010900 77  WS-RND-HI                          PIC 9(10) COMP VALUE 0.
011000 77  WS-RND-SPAN                        PIC 9(10) COMP VALUE 0.
011100 77  WS-RND-RESTO                       PIC 9(10) COMP VALUE 0.
011200 77  WS-RND-RESULTADO                   PIC 9(10) COMP VALUE 0.
011300 77  WS-HORA-ARRANQUE                   PIC 9(08).
011400******************************************************************
011500*                     DEFINICION DE VARIABLES                    *
011600******************************************************************
011700 01  SW-SWITCHES.
011800     05  SW-FS-PATCHEVT                 PIC X(02) VALUE SPACE.
011900         88  FS-88-PATCHEVT-OK                VALUE '00'.
012000     05  SW-FS-VULNRTY                  PIC X(02) VALUE SPACE.
012100         88  FS-88-VULNRTY-OK                 VALUE '00'.
012200     05  SW-FIN-EVENTOS                 PIC X(01) VALUE 'N'.
012300         88  SW-88-FIN-EVENTOS-SI             VALUE 'Y'.
012400         88  SW-88-FIN-EVENTOS-NO             VALUE 'N'.
012500     05  SW-INDICE-LIBRE                PIC X(01) VALUE 'N'.
012600         88  SW-88-INDICE-LIBRE-SI            VALUE 'Y'.
012700         88  SW-88-INDICE-LIBRE-NO            VALUE 'N'.
012710     05  SW-BEFORE-ESCRITO              PIC X(01) VALUE 'N'.
012720         88  SW-88-BEFORE-ESCRITO-SI           VALUE 'Y'.
012730         88  SW-88-BEFORE-ESCRITO-NO           VALUE 'N'.
012750     05  FILLER                         PIC X(01) VALUE SPACE.
012800
012820******************************************************************
012840*  U4 - TARJETA OPCIONAL DE CONTROL POR SYSIN.  POSICION 1 =      *
012850*  'B' CORRE SOLO EL PASO BEFORE, 'A' CORRE SOLO EL PASO AFTER    *
012860*  (VALIDANDO QUE EL BEFORE DEL EVENTO YA EXISTA), CUALQUIER OTRO *
012870*  VALOR (INCLUYENDO TARJETA EN BLANCO) CORRE AMBOS PASOS, QUE ES *
012880*  EL COMPORTAMIENTO NOCTURNO NORMAL DEL GENERADOR.               *
012890******************************************************************
012900 01  WS-MODO-CARD.
012905     05  WS-MODO-CODIGO                 PIC X(01).
012910         88  WS-88-MODO-SOLO-BEFORE           VALUE 'B'.
012915         88  WS-88-MODO-SOLO-AFTER            VALUE 'A'.
012920     05  FILLER                         PIC X(79).
012925
012930 77  WS-BUILD-SNAPSHOT-TYPE             PIC X(06) VALUE SPACES.
013000
013100 77  WS-HOST-K                          PIC 9(02) VALUE 0.
013200
013300******************************************************************
013400*  TABLA DE ENTRADAS BEFORE DEL EVENTO EN CURSO, EN VISTA PLANA,  *
013500*  RETENIDA PARA QUE 2100-GENERATE-AFTER PUEDA TOMAR REMANENTES.  *
013600******************************************************************
013700 01  WS-BEFORE-SET.
013800     05  WS-BEFORE-ENTRY                PIC X(137)
013900                                        OCCURS 20 TIMES.
013950     05  FILLER                         PIC X(01).
014000 01  WS-BEFORE-SET-R REDEFINES WS-BEFORE-SET.
014100     05  WS-BEFORE-SET-FLAT             PIC X(2741).
014200
014300 01  WS-PICKED-FLAGS.
014400     05  WS-PICKED-FLAG                 PIC X(01)
014500                                        OCCURS 20 TIMES.
014550     05  FILLER                         PIC X(01) VALUE SPACE.
014600 01  WS-PICKED-FLAGS-R REDEFINES WS-PICKED-FLAGS.
014700     05  WS-PICKED-FLAGS-FLAT           PIC X(21).
014800******************************************************************
014900*                                                                *
015000*              P R O C E D U R E   D I V I S I O N               *
015100*                                                                *
015200******************************************************************
015300 PROCEDURE DIVISION.
015400******************************************************************
015500*                        0000-MAINLINE                           *
015600******************************************************************
015700 0000-MAINLINE.
015800
015900     PERFORM 1000-INICIO
016000        THRU 1000-INICIO-EXIT
016100
016200     PERFORM 2000-PROCESO
016300        THRU 2000-PROCESO-EXIT
016400        UNTIL SW-88-FIN-EVENTOS-SI
016500
016600     PERFORM 3000-FIN.
016700******************************************************************
016800*                           1000-INICIO                          *
016900******************************************************************
017000 1000-INICIO.
017100
017200     OPEN INPUT PATCH-EVENTS
017300     IF NOT FS-88-PATCHEVT-OK
017400        DISPLAY 'NE7PGEN0 - ERROR AL ABRIR PATCHEVT, CODIGO: '
017500           SW-FS-PATCHEVT
017600        PERFORM 3000-FIN
017700     END-IF
017800
017900     OPEN OUTPUT VULNERABILITIES
018000     IF NOT FS-88-VULNRTY-OK
018100        DISPLAY 'NE7PGEN0 - ERROR AL ABRIR VULNRTY, CODIGO: '
018200           SW-FS-VULNRTY
018300        PERFORM 3000-FIN
018400     END-IF
018500
018600     MOVE ZEROS TO WS-SNAPSHOT-SEQ
018620
018640     MOVE SPACES TO WS-MODO-CARD
018650     ACCEPT WS-MODO-CARD FROM SYSIN
018660
018670     IF CT-DESCRIPCION-MITAD-1 EQUAL SPACES
018680           OR CT-DESCRIPCION-MITAD-2 EQUAL SPACES
018690        DISPLAY 'NE7PGEN0 - CONSTANTE DE DESCRIPCION SINTETICA '
018695           'VACIA - REVISAR CT-DESCRIPCION'
018700     END-IF
018720
018800     ACCEPT WS-HORA-ARRANQUE FROM TIME
018900     MOVE WS-HORA-ARRANQUE TO WS-SEED
019000     IF WS-SEED EQUAL ZERO
019100        MOVE 1 TO WS-SEED
019200     END-IF
019300
019400     PERFORM 1900-READ-PATCH-EVENT
019500        THRU 1900-READ-PATCH-EVENT-EXIT.
019600
019700 1000-INICIO-EXIT.
019800     EXIT.
019900******************************************************************
020000*                    1900-READ-PATCH-EVENT                       *
020100******************************************************************
020200 1900-READ-PATCH-EVENT.
020300
020400     READ PATCH-EVENTS
020500        AT END
020600           SET SW-88-FIN-EVENTOS-SI TO TRUE
020700        NOT AT END
020800           SET SW-88-FIN-EVENTOS-NO TO TRUE
020900     END-READ.
021000
021100 1900-READ-PATCH-EVENT-EXIT.
021200     EXIT.
021300******************************************************************
021400*                          2000-PROCESO                          *
021500******************************************************************
021600 2000-PROCESO.
021620
021640     SET SW-88-BEFORE-ESCRITO-NO TO TRUE
021660
021680     IF NOT WS-88-MODO-SOLO-AFTER
021800        PERFORM 2000-GENERATE-BEFORE
021900           THRU 2000-GENERATE-BEFORE-EXIT
021920        SET SW-88-BEFORE-ESCRITO-SI TO TRUE
021940     END-IF
021960
021980     IF WS-88-MODO-SOLO-BEFORE
022000        CONTINUE
022020     ELSE
022040        IF WS-88-MODO-SOLO-AFTER AND SW-88-BEFORE-ESCRITO-NO
022060           DISPLAY 'NE7PGEN0 - EVENTO ' PE-ID OF REG-PATCH-EVENT
022080              ' - ' CT-MSG-BEFORE-REQUERIDO
022100        ELSE
022110           PERFORM 2100-GENERATE-AFTER
022120              THRU 2100-GENERATE-AFTER-EXIT
022220        END-IF
022240     END-IF
022260
022400     PERFORM 1900-READ-PATCH-EVENT
022500        THRU 1900-READ-PATCH-EVENT-EXIT.
022600
022700 2000-PROCESO-EXIT.
022800     EXIT.
022900******************************************************************
023000*                    2000-GENERATE-BEFORE                        *
023100*  U4 - REGENERA EL SNAPSHOT BEFORE COMPLETO DEL EVENTO EN CURSO  *
023200*  (TAMANIO POR DEFECTO 20), CONSERVANDO CADA ENTRADA EN LA       *
023300*  TABLA WS-BEFORE-SET PARA EL PASO DE GENERACION DE AFTER.       *
023400******************************************************************
023500 2000-GENERATE-BEFORE.
023600
023700     MOVE ZEROS TO WS-BEFORE-COUNT
023800     MOVE 'BEFORE' TO WS-BUILD-SNAPSHOT-TYPE
023900     ADD 1 TO WS-SNAPSHOT-SEQ
024000
024100     PERFORM 2050-BUILD-AND-WRITE-VULN
024200        THRU 2050-BUILD-AND-WRITE-VULN-EXIT
024300        VARYING WS-VI FROM 1 BY 1
024400        UNTIL WS-VI > CT-BEFORE-SIZE.
024500
024600 2000-GENERATE-BEFORE-EXIT.
024700     EXIT.
024800******************************************************************
024900*                 2050-BUILD-AND-WRITE-VULN                      *
025000*  U4 - FABRICA UNA VULNERABILIDAD SINTETICA COMPLETA (ID, CVE,   *
025100*  PLUGIN, SEVERIDAD, HOST, DESCRIPCION) Y LA ESCRIBE EN EL       *
025200*  ARCHIVO DE VULNERABILIDADES.                                  *
025300******************************************************************
025400 2050-BUILD-AND-WRITE-VULN.
025500
025600     MOVE PE-ID OF REG-PATCH-EVENT TO VU-PE-ID OF REG-VULNERABILITY
025700     MOVE WS-BUILD-SNAPSHOT-TYPE TO VU-SNAPSHOT-TYPE
025800                                     OF REG-VULNERABILITY
025900     MOVE WS-SNAPSHOT-SEQ TO VU-SYN-SEQ OF REG-VULNERABILITY
026000     MOVE WS-VI           TO VU-SYN-IDX OF REG-VULNERABILITY
026100
026200     MOVE 2090 TO WS-RND-LO
026300     MOVE 2099 TO WS-RND-HI
026400     PERFORM 9200-RANDOM-IN-RANGE
026500        THRU 9200-RANDOM-IN-RANGE-EXIT
026600     MOVE WS-RND-RESULTADO TO VU-CVE-YEAR OF REG-VULNERABILITY
026700
026800     MOVE 1000  TO WS-RND-LO
026900     MOVE 99999 TO WS-RND-HI
027000     PERFORM 9200-RANDOM-IN-RANGE
027100        THRU 9200-RANDOM-IN-RANGE-EXIT
027200     MOVE WS-RND-RESULTADO TO VU-CVE-IDENT OF REG-VULNERABILITY
027300
027400     MOVE 10000 TO WS-RND-LO
027500     MOVE 99999 TO WS-RND-HI
027600     PERFORM 9200-RANDOM-IN-RANGE
027700        THRU 9200-RANDOM-IN-RANGE-EXIT
027800     MOVE WS-RND-RESULTADO TO VU-PLUGIN-NUM OF REG-VULNERABILITY
027900
028000     PERFORM 2200-PICK-SEVERITY
028100        THRU 2200-PICK-SEVERITY-EXIT
028200
028300     MOVE 1 TO WS-RND-LO
028400     MOVE 9 TO WS-RND-HI
028500     PERFORM 9200-RANDOM-IN-RANGE
028600        THRU 9200-RANDOM-IN-RANGE-EXIT
028700     MOVE WS-RND-RESULTADO TO WS-HOST-K
028800
028900     PERFORM 2150-BUILD-HOST
029000        THRU 2150-BUILD-HOST-EXIT
029100
029200     MOVE CT-DESCRIPCION TO VU-DESCRIPTION OF REG-VULNERABILITY
029300
029400     WRITE REG-VULNERABILITY
029500     IF NOT FS-88-VULNRTY-OK
029600        DISPLAY 'NE7PGEN0 - ERROR AL ESCRIBIR VULNRTY, CODIGO: '
029700           SW-FS-VULNRTY
029800        PERFORM 3000-FIN
029900     END-IF
030000
030100     IF WS-BUILD-SNAPSHOT-TYPE EQUAL 'BEFORE'
030200        ADD 1 TO WS-BEFORE-COUNT
030300        MOVE NE7PVUL0-FLAT OF REG-VULNERABILITY
030400          TO WS-BEFORE-ENTRY (WS-VI)
030500     END-IF.
030600
030700 2050-BUILD-AND-WRITE-VULN-EXIT.
030800     EXIT.
030900******************************************************************
031000*                    2150-BUILD-HOST                             *
031100*  U4 - HOST = <AMBIENTE-EN-MINUSCULA>-synthetic-<K DE 2 DIGITOS>.*
031200*  EL AMBIENTE SE PASA A MINUSCULA POR TABLA (SIN FUNCTION ALGUNA)*
031300******************************************************************
031400 2150-BUILD-HOST.
031500
031600     EVALUATE TRUE
031700        WHEN PE-88-ENV-DEV OF REG-PATCH-EVENT
031800           STRING 'dev' DELIMITED BY SIZE
031900                  '-synthetic-' DELIMITED BY SIZE
032000                  WS-HOST-K DELIMITED BY SIZE
032100             INTO VU-HOST OF REG-VULNERABILITY
032200        WHEN PE-88-ENV-STAGE OF REG-PATCH-EVENT
032300           STRING 'stage' DELIMITED BY SIZE
032400                  '-synthetic-' DELIMITED BY SIZE
032500                  WS-HOST-K DELIMITED BY SIZE
032600             INTO VU-HOST OF REG-VULNERABILITY
032700        WHEN PE-88-ENV-PROD OF REG-PATCH-EVENT
032800           STRING 'prod' DELIMITED BY SIZE
032900                  '-synthetic-' DELIMITED BY SIZE
033000                  WS-HOST-K DELIMITED BY SIZE
033100             INTO VU-HOST OF REG-VULNERABILITY
033200        WHEN OTHER
033300           STRING 'unk' DELIMITED BY SIZE
033400                  '-synthetic-' DELIMITED BY SIZE
033500                  WS-HOST-K DELIMITED BY SIZE
033600             INTO VU-HOST OF REG-VULNERABILITY
033700     END-EVALUATE.
033800
033900 2150-BUILD-HOST-EXIT.
034000     EXIT.
034100******************************************************************
034200*                    2200-PICK-SEVERITY                          *
034300*  U4 - DISTRIBUCION SESGADA: CRITICAL 1, HIGH 2, MEDIUM 2,       *
034400*  LOW 3, SOBRE UN TOTAL DE 8 PARTES.                             *
034500******************************************************************
034600 2200-PICK-SEVERITY.
034700
034800     MOVE 1 TO WS-RND-LO
034900     MOVE 8 TO WS-RND-HI
035000     PERFORM 9200-RANDOM-IN-RANGE
035100        THRU 9200-RANDOM-IN-RANGE-EXIT
035200
035300     EVALUATE WS-RND-RESULTADO
035400        WHEN 1
035500           MOVE 'CRITICAL' TO VU-SEVERITY OF REG-VULNERABILITY
035600        WHEN 2 THRU 3
035700           MOVE 'HIGH    ' TO VU-SEVERITY OF REG-VULNERABILITY
035800        WHEN 4 THRU 5
035900           MOVE 'MEDIUM  ' TO VU-SEVERITY OF REG-VULNERABILITY
036000        WHEN OTHER
036100           MOVE 'LOW     ' TO VU-SEVERITY OF REG-VULNERABILITY
036200     END-EVALUATE.
036300
036400 2200-PICK-SEVERITY-EXIT.
036500     EXIT.
036600******************************************************************
036700*                    2100-GENERATE-AFTER                         *
036800*  U4 - SI NO HAY BEFORE, GENERA UN AFTER FRESCO DE 10.  SI HAY   *
036900*  BEFORE, ELIGE R REMANENTES DISTINTOS AL AZAR Y LOS COPIA TAL   *
037000*  CUAL (MISMO ID SINTETICO, CVE, PLUGIN, SEVERIDAD, HOST Y       *
037100*  DESCRIPCION) AL SNAPSHOT AFTER.                                *
037200******************************************************************
037300 2100-GENERATE-AFTER.
037400
037500     MOVE ZEROS TO WS-AFTER-COUNT
037600     MOVE SPACES TO WS-PICKED-FLAGS-FLAT
037700     INSPECT WS-PICKED-FLAGS-FLAT
037800        REPLACING ALL SPACE BY 'N'
037900
037910     IF WS-BEFORE-COUNT EQUAL ZERO
037920        AND WS-BEFORE-SET-FLAT NOT EQUAL SPACES
037940        DISPLAY 'NE7PGEN0 - CONTADOR DE BEFORE EN CERO PERO LA '
037960           'TABLA DE ENTRADAS BEFORE NO ESTA VACIA - REVISAR'
037980     END-IF
037990
038100     IF WS-BEFORE-COUNT EQUAL ZERO
038150        MOVE 'AFTER ' TO WS-BUILD-SNAPSHOT-TYPE
038200        ADD 1 TO WS-SNAPSHOT-SEQ
038300        PERFORM 2050-BUILD-AND-WRITE-VULN
038400           THRU 2050-BUILD-AND-WRITE-VULN-EXIT
038500           VARYING WS-VI FROM 1 BY 1
038600           UNTIL WS-VI > CT-AFTER-FALLBACK
038700     ELSE
038800        COMPUTE WS-R-MIN = (WS-BEFORE-COUNT * 3) / 10
038900        IF WS-R-MIN LESS THAN 1
039000           MOVE 1 TO WS-R-MIN
039100        END-IF
039200        COMPUTE WS-R-MAX = (WS-BEFORE-COUNT * 7) / 10
039300        IF WS-R-MAX LESS THAN WS-R-MIN
039400           MOVE WS-R-MIN TO WS-R-MAX
039500        END-IF
039600
039700        MOVE WS-R-MIN TO WS-RND-LO
039800        MOVE WS-R-MAX TO WS-RND-HI
039900        PERFORM 9200-RANDOM-IN-RANGE
040000           THRU 9200-RANDOM-IN-RANGE-EXIT
040100        MOVE WS-RND-RESULTADO TO WS-R-COUNT
040200
040300        PERFORM 2160-COPY-DISTINCT-ENTRY
040400           THRU 2160-COPY-DISTINCT-ENTRY-EXIT
040500           VARYING WS-VI FROM 1 BY 1
040600           UNTIL WS-VI > WS-R-COUNT
040700     END-IF.
040800
040900 2100-GENERATE-AFTER-EXIT.
041000     EXIT.
041100******************************************************************
041200*                 2160-COPY-DISTINCT-ENTRY                       *
041300*  U4 - ELIGE UN INDICE DE BEFORE NO USADO TODAVIA Y LO COPIA     *
041400*  COMO REGISTRO AFTER (MISMOS DATOS, SNAPSHOT TYPE 'AFTER').     *
041500******************************************************************
041600 2160-COPY-DISTINCT-ENTRY.
041700
041800     PERFORM 2170-PICK-FREE-INDEX
041900        THRU 2170-PICK-FREE-INDEX-EXIT
042000
042100     MOVE WS-BEFORE-ENTRY (WS-PICK) TO NE7PVUL0-FLAT
042200                                        OF REG-VULNERABILITY
042300     MOVE 'AFTER ' TO VU-SNAPSHOT-TYPE OF REG-VULNERABILITY
042400
042500     WRITE REG-VULNERABILITY
042600     IF NOT FS-88-VULNRTY-OK
042700        DISPLAY 'NE7PGEN0 - ERROR AL ESCRIBIR VULNRTY, CODIGO: '
042800           SW-FS-VULNRTY
042900        PERFORM 3000-FIN
043000     END-IF
043100
043200     ADD 1 TO WS-AFTER-COUNT.
043300
043400 2160-COPY-DISTINCT-ENTRY-EXIT.
043500     EXIT.
043600******************************************************************
043700*                 2170-PICK-FREE-INDEX                           *
043800*  U4 - SORTEA INDICES HASTA ENCONTRAR UNO DE BEFORE AUN NO       *
043900*  ELEGIDO PARA ESTE SNAPSHOT AFTER (SIN REEMPLAZO).              *
044000******************************************************************
044100 2170-PICK-FREE-INDEX.
044200
044300     SET SW-88-INDICE-LIBRE-NO TO TRUE
044400
044500     PERFORM 2175-TRY-ONE-INDEX
044600        THRU 2175-TRY-ONE-INDEX-EXIT
044700        UNTIL SW-88-INDICE-LIBRE-SI
044800
044900     MOVE 'Y' TO WS-PICKED-FLAG (WS-PICK).
045000
045100 2170-PICK-FREE-INDEX-EXIT.
045200     EXIT.
045300******************************************************************
045400*                 2175-TRY-ONE-INDEX                             *
045500******************************************************************
045600 2175-TRY-ONE-INDEX.
045700
045800     MOVE 1 TO WS-RND-LO
045900     MOVE WS-BEFORE-COUNT TO WS-RND-HI
046000     PERFORM 9200-RANDOM-IN-RANGE
046100        THRU 9200-RANDOM-IN-RANGE-EXIT
046200     MOVE WS-RND-RESULTADO TO WS-PICK
046300
046400     IF WS-PICKED-FLAG (WS-PICK) EQUAL 'N'
046500        SET SW-88-INDICE-LIBRE-SI TO TRUE
046600     END-IF.
046700
046800 2175-TRY-ONE-INDEX-EXIT.
046900     EXIT.
047000******************************************************************
047100*                 2300-NEXT-RANDOM                                *
047200*  U4 - GENERADOR CONGRUENCIAL LINEAL DE PARK-MILLER:             *
047300*  X(N+1) = (16807 * X(N)) MOD (2**31 - 1).  SIN FUNCTION ALGUNA. *
047400******************************************************************
047500 2300-NEXT-RANDOM.
047600
047700     COMPUTE WS-LCG-PRODUCTO = WS-SEED * CT-LCG-MULT
047800     DIVIDE WS-LCG-PRODUCTO BY CT-LCG-MOD
047900        GIVING WS-LCG-COCIENTE
048000        REMAINDER WS-SEED
048100
048200     IF WS-SEED EQUAL ZERO
048300        MOVE 1 TO WS-SEED
048400     END-IF.
048500
048600 2300-NEXT-RANDOM-EXIT.
048700     EXIT.
048800******************************************************************
048900*                 9200-RANDOM-IN-RANGE                           *
049000*  U4 - DEVUELVE UN ENTERO AL AZAR EN EL RANGO WS-RND-LO..        *
049100*  WS-RND-HI (AMBOS INCLUSIVE), USANDO EL GENERADOR PROPIO.       *
049200******************************************************************
049300 9200-RANDOM-IN-RANGE.
049400
049500     PERFORM 2300-NEXT-RANDOM
049600        THRU 2300-NEXT-RANDOM-EXIT
049700
049800     COMPUTE WS-RND-SPAN = WS-RND-HI - WS-RND-LO + 1
049900     DIVIDE WS-SEED BY WS-RND-SPAN
050000        GIVING WS-LCG-COCIENTE
050100        REMAINDER WS-RND-RESTO
050200     COMPUTE WS-RND-RESULTADO = WS-RND-LO + WS-RND-RESTO.
050300
050400 9200-RANDOM-IN-RANGE-EXIT.
050500     EXIT.
050600******************************************************************
050700*                             3000-FIN                           *
050800******************************************************************
050900 3000-FIN.
051000
051100     CLOSE PATCH-EVENTS
051200     CLOSE VULNERABILITIES
051300
051400     DISPLAY 'NE7PGEN0 - CORRIDA FINALIZADA, ULTIMA SEMILLA: '
051500        WS-SEED
051600
051900     STOP RUN.
