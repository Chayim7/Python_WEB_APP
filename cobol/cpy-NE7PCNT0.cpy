000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7PCNT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO CON EL CONTEO POR SEVERIDAD DE   *
000600*               LAS VULNERABILIDADES CORREGIDAS (SALIDA DEL      *
000700*               MOTOR DE DIFERENCIAS NE7PDIF0, ENTRADA DEL       *
000800*               ARMADOR DE TEXTO DE CR NE7PCRT0).                *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 025 POSICIONES.                          *
001300*           PREFIJO  : CNT.                                     *
001400*                                                                *
001500******************************************************************
001600     05  NE7PCNT0.
001700         10  CNT-CRITICAL               PIC 9(05).
001800         10  CNT-HIGH                   PIC 9(05).
001900         10  CNT-MEDIUM                 PIC 9(05).
002000         10  CNT-LOW                    PIC 9(05).
002100         10  CNT-TOTAL                  PIC 9(05).
002200*
002300*    VISTA PLANA, USADA PARA PONER TODOS LOS CONTADORES EN CERO
002400*    DE UN SOLO MOVE EN LUGAR DE CINCO.
002500*
002600     05  NE7PCNT0-FLAT REDEFINES NE7PCNT0 PIC X(25).
