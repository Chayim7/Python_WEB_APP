000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7PMET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO CON LAS METRICAS DE TABLERO      *
000600*               ACUMULADAS POR NE7PEVR0 DURANTE LA CORRIDA Y     *
000700*               VOLCADAS EN LA PAGINA DE TOTALES DEL REPORTE DE  *
000800*               EVIDENCIA.                                       *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 040 POSICIONES.                          *
001300*           PREFIJO  : MT.                                      *
001400*                                                                *
001500******************************************************************
001600     05  NE7PMET0.
001700         10  MT-TOTAL-EVENTS            PIC 9(05).
001800         10  MT-BY-ENVIRONMENT.
001900             15  MT-DEV-ENV             PIC 9(05).
002000             15  MT-STAGE-ENV           PIC 9(05).
002100             15  MT-PROD-ENV            PIC 9(05).
002200         10  MT-BY-PHASE.
002300             15  MT-DEV-PHASE           PIC 9(05).
002400             15  MT-STAGE-PHASE         PIC 9(05).
002500             15  MT-PROD-PHASE          PIC 9(05).
002600         10  MT-CLOSED                  PIC 9(05).
002700*
002800*    VISTA PLANA, USADA PARA INICIALIZAR TODO EL BLOQUE DE
002900*    METRICAS EN CERO AL COMIENZO DE LA CORRIDA (NE7PEVR0 1000).
003000*
003100     05  NE7PMET0-FLAT REDEFINES NE7PMET0 PIC X(40).
