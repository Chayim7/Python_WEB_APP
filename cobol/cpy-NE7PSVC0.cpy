000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7PSVC0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE SERVICIOS DE PARCHEO       *
000600*               (SCANNER / MID SERVER) PARA EL TRACKER DE        *
000700*               EVIDENCIA DE PARCHES DE AMI.                     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 035 POSICIONES.                          *
001200*           PREFIJO  : SVC.                                     *
001300*                                                                *
001400******************************************************************
001500     05  NE7PSVC0.
001600         10  SVC-ID                     PIC 9(05).
001700         10  SVC-NAME                   PIC X(30).
001800*
001900*    VISTA PLANA DEL REGISTRO COMPLETO, USADA POR LAS RUTINAS
002000*    QUE MUEVEN EL MAESTRO DE SERVICIOS DE UN GOLPE (INITIALIZE/
002100*    MOVE DE ALTA VELOCIDAD, SIN RECORRER CAMPO POR CAMPO).
002200*
002300     05  NE7PSVC0-FLAT REDEFINES NE7PSVC0.
002400         10  SVC-FLAT                   PIC X(35).
